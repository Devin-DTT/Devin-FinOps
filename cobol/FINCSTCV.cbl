000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID. FINCSTCV.
000400 AUTHOR. R. HALVERSEN.
000500 INSTALLATION. CORPORATE SYSTEMS - FINOPS COST ACCOUNTING.
000600 DATE-WRITTEN. 11/09/1991.
000700 DATE-COMPILED.
000800 SECURITY. COMPANY CONFIDENTIAL.
000900*****************************************************************
001000*    FINCSTCV  -  ACU-TO-COST PRICING SUBROUTINE
001100*
001200*    CALLED BY FINMETRC AND FINMOACU TO PRICE AN AMOUNT OF ACUS
001300*    AT THE CURRENT PRICE-PER-ACU.  THE RESULT IS ROUNDED TO TWO
001400*    DECIMAL PLACES, HALF AWAY FROM ZERO, PER FINOPS ACCOUNTING
001500*    STANDARD FO-STD-004.  KEEPING THIS RULE IN ONE SUBROUTINE
001600*    GUARANTEES FINMETRC AND FINMOACU NEVER PRICE THE SAME ACUS
001700*    TWO DIFFERENT WAYS.
001800*****************************************************************
001900*    CHANGE LOG
002000*    ----------
002100*    R. HALVERSEN 11/09/91  ORIGINAL - EXTRACTED FROM CALCCOST
002200*                           COPY BOOK TO SHARE WITH THE NEW ACU
002300*                           PILOT BATCH (REQ FO-0091).
002400*    R. HALVERSEN 03/02/93  CORRECTED ROUNDING ON NEGATIVE CREDIT
002500*                           ADJUSTMENTS (PR 1147) - NOW ROUNDS
002600*                           HALF AWAY FROM ZERO BOTH DIRECTIONS.
002700*    T. WOZNIAK   09/03/98  Y2K REVIEW - NO DATE FIELDS, NO CHANGE
002800*                           REQUIRED.  SIGNED OFF PER FO-Y2K-018.
002900*    T. WOZNIAK   02/17/03  WIDENED LK-COST-AMOUNT TO S9(9)V99 TO  FO-0114
003000*                           MATCH FINRPT COLUMN WIDTH.        FO-0114
003100*    D. FARRELL   05/30/07  SPLIT THE CONVERSION INTO NUMBERED    PR-1288
003200*                           PARAGRAPHS WITH PERFORM THRU EXIT     PR-1288
003300*                           PER SHOP STANDARD, ADDED THE ZERO-    PR-1288
003400*                           ACU SHORT CIRCUIT, AND MOVED THE      PR-1288
003500*                           CALL COUNTER TO A 77-LEVEL ITEM.      PR-1288
003600*    D. FARRELL   11/14/09  WS-EDIT-WORK AND WS-TRACE-WORK WERE   PR-1301
003700*                           BEING SET AND NEVER DISPLAYED - AN    PR-1301
003800*                           AUDITOR FLAGGED THE DEAD "EDIT AND    PR-1301
003900*                           TRACE" STEP.  ADDED THE UPSI-0 TRACE  PR-1301
004000*                           SWITCH SO A DEBUG RUN CAN JCL-FLIP    PR-1301
004100*                           ONE BYTE AND GET A CALL-BY-CALL       PR-1301
004200*                           DISPLAY OF THE COUNTER AND THE COST   PR-1301
004300*                           WITHOUT FLOODING SYSOUT ON A NORMAL   PR-1301
004400*                           PRODUCTION RUN, WHICH CALLS THIS      PR-1301
004500*                           SUBROUTINE ONCE PER TABLE ROW.        PR-1301
004600*    D. FARRELL   03/09/10  WS-RAW-PRODUCT WAS COMPUTED IN 100    PR-1318
004700*                           AND THEN LK-COST-AMOUNT WAS COMPUTED  PR-1318
004800*                           A SECOND TIME FROM THE IDENTICAL      PR-1318
004900*                           EXPRESSION - WS-RAW-PRODUCT ITSELF    PR-1318
005000*                           WAS NEVER READ.  SAME AUDIT THAT      PR-1318
005100*                           FOUND PR-1301 CAUGHT THIS ONE TOO.    PR-1318
005200*                           LK-COST-AMOUNT IS NOW JUST A MOVE OF  PR-1318
005300*                           WS-RAW-PRODUCT, AND THE TRACE LINE IN PR-1318
005400*                           200 NOW BREAKS OUT WS-RAW-PROD-WHOLE  PR-1318
005500*                           AND WS-RAW-PROD-FRACTION AS WELL.     PR-1318
005600*****************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     UPSI-0 ON  STATUS IS WS-TRACE-SW-ON
006400            OFF STATUS IS WS-TRACE-SW-OFF.
006500 DATA DIVISION.
006600 WORKING-STORAGE SECTION.
006700*****************************************************************
006800*    ROUNDING WORK AREA
006900*****************************************************************
007000 01  WS-ROUNDING-WORK.
007100     05  WS-RAW-PRODUCT             PIC S9(9)V9(6) COMP-3.
007200     05  WS-RAW-PRODUCT-R REDEFINES WS-RAW-PRODUCT.
007300         10  WS-RAW-PROD-WHOLE      PIC S9(9).
007400         10  WS-RAW-PROD-FRACTION   PIC 9(6).
007500     05  FILLER                     PIC X(01).
007600 01  WS-EDIT-WORK.
007700     05  WS-COST-EDIT               PIC Z,ZZZ,ZZ9.99-.
007800     05  WS-COST-EDIT-R REDEFINES WS-COST-EDIT
007900                                    PIC X(13).
008000     05  FILLER                     PIC X(01).
008100 01  WS-TRACE-WORK.
008200     05  WS-TRACE-COST              PIC S9(9)V99 COMP-3.
008300     05  WS-TRACE-COST-R REDEFINES WS-TRACE-COST
008400                                    PIC S9(11).
008500     05  FILLER                     PIC X(01).
008600*****************************************************************
008700*    STANDALONE CALL COUNTER - TALLIES INVOCATIONS FOR THE
008800*    OPTIONAL SYSOUT TRACE, SAME AS FINMOACU'S OWN COUNTERS
008900*****************************************************************
009000 77  WS-CALL-COUNTER                PIC S9(7) COMP SYNC VALUE +0.
009100 LINKAGE SECTION.
009200 01  LK-COST-PARMS.
009300     05  LK-ACU-AMOUNT              PIC S9(9)V99 COMP-3.
009400     05  LK-PRICE-PER-ACU           PIC S9(3)V9(4) COMP-3.
009500     05  LK-COST-AMOUNT             PIC S9(9)V99 COMP-3.
009600     05  FILLER                     PIC X(01).
009700*****************************************************************
009800 PROCEDURE DIVISION USING LK-COST-PARMS.
009900*****************************************************************
010000 000-CONVERT-ACUS-TO-COST.
010100     PERFORM 100-COMPUTE-RAW-COST THRU 100-EXIT.
010200     PERFORM 200-EDIT-AND-TRACE THRU 200-EXIT.
010300     GOBACK.
010400*****************************************************************
010500*    A ZERO ACU AMOUNT NEEDS NO MULTIPLY - SHORT CIRCUIT TO THE
010600*    EXIT SO WE NEVER FEED A ZERO OPERAND TO THE ROUNDED COMPUTE.
010700*    THE MULTIPLY ITSELF IS DONE EXACTLY ONCE, INTO WS-RAW-
010800*    PRODUCT - LK-COST-AMOUNT IS THEN JUST A MOVE OF THAT RESULT,
010900*    NOT A SECOND COMPUTE OF THE SAME EXPRESSION, SO THERE IS
011000*    ONLY EVER ONE PLACE IN THE PROGRAM WHERE THE ACTUAL
011100*    ROUNDING HAPPENS - SEE PR-1318.
011200*****************************************************************
011300 100-COMPUTE-RAW-COST.
011400     ADD 1 TO WS-CALL-COUNTER.
011500     IF LK-ACU-AMOUNT EQUAL TO ZERO
011600         MOVE ZERO TO LK-COST-AMOUNT
011700         GO TO 100-EXIT
011800     END-IF.
011900     COMPUTE WS-RAW-PRODUCT ROUNDED =
012000             LK-ACU-AMOUNT * LK-PRICE-PER-ACU.
012100     MOVE WS-RAW-PRODUCT TO LK-COST-AMOUNT.
012200 100-EXIT.
012300     EXIT.
012400*****************************************************************
012500*    THE EDITED PICTURE IS BUILT ON EVERY CALL SO A CALLER COULD
012600*    DISPLAY WS-COST-EDIT DIRECTLY IF IT EVER NEEDED TO (NONE DO
012700*    TODAY).  THE X11 TRACE VIEW AND ITS DISPLAY ONLY FIRE WHEN
012800*    UPSI-0 IS ON, SINCE THIS SUBROUTINE IS CALLED ONCE PER TABLE
012900*    ROW AND AN UNCONDITIONAL DISPLAY WOULD FLOOD SYSOUT ON EVERY
013000*    PRODUCTION RUN - SEE PR-1301.  THE TRACE LINE ALSO BREAKS
013100*    OUT THE UNROUNDED WHOLE/FRACTION HALVES OF WS-RAW-PRODUCT
013200*    (VIA ITS WS-RAW-PRODUCT-R REDEFINES) SO A DEBUG RUN CAN SEE
013300*    THE EXACT VALUE THAT WAS ROUNDED, NOT JUST THE FINAL ROUNDED
013400*    RESULT - SEE PR-1318.
013500 200-EDIT-AND-TRACE.
013600     MOVE LK-COST-AMOUNT TO WS-COST-EDIT.
013700     IF WS-TRACE-SW-OFF
013800         GO TO 200-EXIT
013900     END-IF.
014000     MOVE LK-COST-AMOUNT TO WS-TRACE-COST.
014100     DISPLAY 'FINCSTCV - CALL COUNTER: ' WS-CALL-COUNTER
014200             ' COST TRACE (X11): ' WS-TRACE-COST-R
014300             ' RAW PRODUCT: ' WS-RAW-PROD-WHOLE
014400             '.' WS-RAW-PROD-FRACTION.
014500 200-EXIT.
014600     EXIT.
