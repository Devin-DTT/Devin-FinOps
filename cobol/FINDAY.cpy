000100*****************************************************************
000200* FINDAY   -  DAILY ACU CONSUMPTION RECORD LAYOUT
000300*             ONE OCCURRENCE PER CALENDAR DAY OF ACU USAGE.
000400*             USED BY FINMOACU AS THE DAILY-FILE FD RECORD.
000500*****************************************************************
000600*    P. OKONKWO   03/22/89   ORIGINAL LAYOUT - PHASE 1 ACU PILOT
000700*    T. WOZNIAK   09/03/98   Y2K - CONSUMPTION-DATE CONFIRMED CCYY
000800*****************************************************************
000900 01  FD-DAILY-REC.
001000     05  FD-CONSUMPTION-DATE        PIC X(10).
001100     05  FD-CONS-DATE-R REDEFINES FD-CONSUMPTION-DATE.
001200         10  FD-CONS-DATE-CCYY      PIC X(04).
001300         10  FD-CONS-DATE-DASH1     PIC X(01).
001400         10  FD-CONS-DATE-MM        PIC X(02).
001500         10  FD-CONS-DATE-DASH2     PIC X(01).
001600         10  FD-CONS-DATE-DD        PIC X(02).
001700     05  FD-CONS-DATE-PFX REDEFINES FD-CONSUMPTION-DATE.
001800         10  FD-CONS-DATE-YYYYMM    PIC X(07).
001900         10  FILLER                 PIC X(03).
002000     05  FD-DAILY-ACUS              PIC S9(7)V99
002100                                     SIGN IS TRAILING SEPARATE
002200                                     CHARACTER.
002300     05  FILLER                     PIC X(16).
