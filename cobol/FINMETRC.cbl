000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300* LICENSED MATERIALS - PROPERTY OF CORPORATE SYSTEMS DIVISION
000400* ALL RIGHTS RESERVED
000500*****************************************************************
000600 PROGRAM-ID. FINMETRC.
000700 AUTHOR. P. OKONKWO.
000800 INSTALLATION. CORPORATE SYSTEMS - FINOPS COST ACCOUNTING.
000900 DATE-WRITTEN. 04/02/1989.
001000 DATE-COMPILED.
001100 SECURITY. COMPANY CONFIDENTIAL.
001200*****************************************************************
001300* FINMETRC  -  AI-AGENT ACU COST AND UTILISATION METRICS ENGINE
001400*
001500* READS THE CONSUMPTION-SESSIONS FILE FOR THE REPORTING PERIOD
001600* NAMED ON THE SYSIN PARAMETER CARD, ACCUMULATES GRAND TOTALS
001700* AND PER-USER, PER-TASK-TYPE, PER-DEPARTMENT AND PER-SESSION
001800* TABLES IN ONE PASS, THEN COMPUTES THE TWENTY FOUNDATIONAL ACU
001900* COST AND UTILISATION METRICS AND PRINTS THE METRICS REPORT.
002000*
002100* NO DATE FILTERING IS DONE INSIDE THIS PROGRAM - THE EXTRACT
002200* JOB THAT BUILDS THE CONSUMPTION-SESSIONS FILE IS RESPONSIBLE
002300* FOR HANDING US ONLY THE PERIOD'S RECORDS.  THE START/END DATE
002400* ON THE PARM CARD ARE FOR THE REPORT HEADING ONLY.
002500*
002600* THIS IS A SINGLE-PASS PROGRAM ON PURPOSE - THE SESSIONS FILE
002700* CAN RUN TO SEVERAL HUNDRED THOUSAND ROWS ON A BUSY MONTH AND
002800* A TWO-PASS DESIGN (ONE PASS TO SORT, ONE TO SUMMARISE) WAS
002900* JUDGED NOT WORTH THE EXTRA DASD AND ELAPSED TIME WHEN A
003000* SIMPLE OCCURS-TABLE SCAN COVERS THE VOLUMES WE ACTUALLY SEE.
003100* IF THE FIRM EVER PASSES 500 DISTINCT USERS OR 5000 SESSIONS
003200* IN A SINGLE PERIOD, WS-USER-TABLE OR WS-SESSION-TABLE WILL
003300* NEED TO GROW - SEE THE OCCURS CLAUSES BELOW.
003400*
003500* A GOOD CASE FOR RERUN IF THE SESSIONS FILE IS EMPTY OR THE
003600* PARM CARD IS MIS-KEYED - THE REPORT FILE IS THE ONLY OUTPUT.
003700*****************************************************************
003800*    CHANGE LOG
003900*    ----------
004000*    P. OKONKWO   04/02/89  ORIGINAL - 12-METRIC SCALAR REPORT  FO-0002
004100*                           FOR THE PHASE 1 ACU PILOT.  ONLY THE
004200*                           GRAND-TOTAL METRICS EXISTED AT FIRST
004300*                           - NO PER-USER OR PER-TASK BREAKDOWNS.
004400*    R. HALVERSEN 11/09/91  ADDED PER-USER COST/SESSION TABLE   FO-0091
004500*                           AND THE ACUS-PER-SESSION BREAKDOWN,
004600*                           SINCE FINOPS NEEDED TO CHARGE BACK
004700*                           ACU SPEND TO INDIVIDUAL COST CENTERS
004800*                           RATHER THAN JUST REPORT A FIRM TOTAL.
004900*    R. HALVERSEN 06/14/94  ADDED TASK-TYPE AND DEPARTMENT      FO-0158
005000*                           BREAKDOWN TABLES PER FINOPS DEPT
005100*                           REQUEST - SEE FO-0158.  SAME SCAN-
005200*                           AND-INSERT PATTERN AS THE USER TABLE,
005300*                           JUST KEYED ON A DIFFERENT FIELD.
005400*    T. WOZNIAK   09/03/98  Y2K REVIEW - SESSION-TIMESTAMP AND  Y2K-018
005500*                           PARM CARD DATES CONFIRMED 4-DIGIT
005600*                           CCYY.  SIGNED OFF PER FO-Y2K-018.
005700*                           NO WINDOWING LOGIC WAS EVER PRESENT.
005800*    T. WOZNIAK   02/17/03  WIDENED COST FIELDS TO S9(9)V99 AND FO-0114
005900*                           MOVED THE ACU-TO-COST MULTIPLY OUT
006000*                           TO SUBROUTINE FINCSTCV SO FINMOACU
006100*                           PRICES ACUS THE SAME WAY WE DO -
006200*                           BEFORE THIS FIX THE TWO PROGRAMS
006300*                           COULD DISAGREE BY A PENNY ON A
006400*                           ROUNDING EDGE CASE.
006500*    T. WOZNIAK   08/22/05  ADDED EFFICIENCY RATIO (ACUS/HOUR)  FO-0221
006600*                           AND AVERAGE COST PER USER METRICS,
006700*                           REQUESTED BY THE CAPACITY PLANNING
006800*                           TEAM FOR THEIR QUARTERLY REVIEW.
006900*    D. FARRELL   05/30/07  CORRECTED USER E-MAIL KEY - DOMAIN  PR-1288
007000*                           LITERAL WAS TRUNCATING AND THE
007100*                           20-BYTE USER-ID SLOT WAS PADDING
007200*                           AHEAD OF IT.  NOW BUILT WITH STRING.
007300*                           AN AUDITOR CAUGHT THIS COMPARING THE
007400*                           USER BREAKDOWN AGAINST THE HR ROSTER
007500*                           - THE OLD KEY NEVER MATCHED A REAL
007600*                           E-MAIL ADDRESS ON FILE.
007700*    D. FARRELL   05/30/07  RECAST CONTROL FLOW INTO NUMBERED   PR-1288
007800*                           PARAGRAPH RANGES WITH PERFORM THRU
007900*                           EXIT AND GO TO PER SHOP STANDARD -
008000*                           THIS PROGRAM HAD DRIFTED FROM IT OVER
008100*                           SUCCESSIVE MAINTENANCE PASSES AND THE
008200*                           SAME AUDIT THAT CAUGHT THE E-MAIL BUG
008300*                           FLAGGED THE MISSING THRU-RANGES TOO.
008400*    D. FARRELL   11/14/09  DOCUMENTATION AUDIT (SAME REVIEW    PR-1301
008500*                           THAT TOUCHED FINCSTCV) FOUND THE
008600*                           200 AND 800 SERIES PARAGRAPHS BELOW
008700*                           HAD LITTLE OR NO INLINE RATIONALE -
008800*                           A MAINTAINER COULD READ WHAT EACH
008900*                           STEP DID BUT NOT WHY IT WAS DONE
009000*                           THAT WAY, OR WHICH FINOPS BUSINESS
009100*                           RULE NUMBER IT WAS SATISFYING.
009200*                           ADDED A BANNER COMMENT AHEAD OF
009300*                           EVERY PARAGRAPH AND A RULE-NUMBER
009400*                           NOTE ON EVERY SCALAR AND BREAKDOWN
009500*                           REPORT LINE BELOW.  NO PROCESSING
009600*                           LOGIC WAS CHANGED BY THIS ENTRY -
009700*                           COMMENTS ONLY.
009800*****************************************************************
009900 ENVIRONMENT DIVISION.
010000 CONFIGURATION SECTION.
010100 SOURCE-COMPUTER. IBM-390.
010200 OBJECT-COMPUTER. IBM-390.
010300 SPECIAL-NAMES.
010400     C01 IS TOP-OF-FORM.
010500 INPUT-OUTPUT SECTION.
010600 FILE-CONTROL.
010700*    CONSUMPTION-FILE IS THE SESSION-LEVEL EXTRACT PRODUCED
010800*    NIGHTLY BY THE USAGE-CAPTURE JOB - ONE RECORD PER AI-AGENT
010900*    SESSION RUN DURING THE REPORTING PERIOD.  REPORT-FILE IS
011000*    THE ONLY OUTPUT THIS PROGRAM PRODUCES.
011100     SELECT CONSUMPTION-FILE ASSIGN TO SESSIN
011200            ORGANIZATION IS LINE SEQUENTIAL
011300            ACCESS MODE IS SEQUENTIAL
011400            FILE STATUS IS WS-CONSUMPTION-STATUS.
011500     SELECT REPORT-FILE ASSIGN TO METRPT
011600            ORGANIZATION IS LINE SEQUENTIAL
011700            ACCESS MODE IS SEQUENTIAL
011800            FILE STATUS IS WS-REPORT-STATUS.
011900*****************************************************************
012000 DATA DIVISION.
012100 FILE SECTION.
012200 FD  CONSUMPTION-FILE
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     BLOCK CONTAINS 0 RECORDS.
012600*    FD-CONSUMPTION-REC LAYOUT (SESSION-ID, USER-ID, ACU-CONSUMED,
012700*    BUSINESS-UNIT, TASK-TYPE, ETC) IS CARRIED IN COPYBOOK FINSESS
012800*    SO THE USAGE-CAPTURE JOB AND THIS PROGRAM SHARE ONE LAYOUT.
012900 COPY FINSESS.
013000 FD  REPORT-FILE
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     BLOCK CONTAINS 0 RECORDS.
013400*    133-BYTE PRINT LINE - STANDARD FINOPS REPORT WIDTH SO ALL
013500*    OUR REPORTS LINE UP THE SAME WAY ON THE VIEWER AND ON PAPER.
013600*    EVERY 01-GROUP IN COPYBOOK FINRPT BELOW IS PADDED WITH A
013700*    TRAILING FILLER TO THIS SAME 133-BYTE WIDTH SO A WRITE ...
013800*    FROM ANY OF THEM MOVES A FULL, PREDICTABLE RECORD.
013900 01  FD-REPORT-REC                  PIC X(133).
014000*****************************************************************
014100 WORKING-STORAGE SECTION.
014200*****************************************************************
014300*    FILE STATUS AND CONTROL SWITCHES
014400*****************************************************************
014500 01  WS-FILE-STATUS-CODES.
014600     05  WS-CONSUMPTION-STATUS      PIC X(02) VALUE SPACES.
014700         88  WS-CONSUMPTION-OK         VALUE '00'.
014800         88  WS-CONSUMPTION-EOF-CD     VALUE '10'.
014900     05  WS-REPORT-STATUS           PIC X(02) VALUE SPACES.
015000         88  WS-REPORT-OK              VALUE '00'.
015100     05  FILLER                     PIC X(01).
015200*    WS-USER-FOUND-SW/WS-TASK-FOUND-SW/WS-DEPT-FOUND-SW ARE SET
015300*    BY THE 211/221/231 TABLE-SCAN PARAGRAPHS BELOW AND TESTED
015400*    BY THE PERFORM ... UNTIL THAT DRIVES EACH SCAN - THIS IS THE
015500*    SAME SCAN-STOP-ON-MATCH IDIOM FOR ALL THREE TABLES.
015600 01  WS-SWITCHES.
015700     05  WS-CONSUMPTION-EOF         PIC X(01) VALUE 'N'.
015800         88  CONSUMPTION-FILE-AT-EOF   VALUE 'Y'.
015900     05  WS-USER-FOUND-SW           PIC X(01) VALUE 'N'.
016000         88  WS-USER-FOUND             VALUE 'Y'.
016100     05  WS-TASK-FOUND-SW           PIC X(01) VALUE 'N'.
016200         88  WS-TASK-FOUND             VALUE 'Y'.
016300     05  WS-DEPT-FOUND-SW           PIC X(01) VALUE 'N'.
016400         88  WS-DEPT-FOUND             VALUE 'Y'.
016500     05  FILLER                     PIC X(01).
016600*****************************************************************
016700*    SYSIN PARAMETER CARD - REPORT HEADING DATES, THE PRICE-PER-
016800*    ACU OVERRIDE, AND THE HOURS/DAYS FIGURES USED BY THE
016900*    EFFICIENCY RATIO METRIC.  ANY FIELD LEFT ZERO OR BLANK ON
017000*    THE CARD KEEPS THE FINCFG COMPILED-IN DEFAULT - SEE 750.
017100*****************************************************************
017200 01  WS-PARM-CARD.
017300     05  PC-PRICE-PER-ACU           PIC 9(03)V9(04).
017400     05  PC-CURRENCY                PIC X(03).
017500     05  PC-WORK-HRS-PER-DAY        PIC 9(02).
017600     05  PC-WORK-DAYS-PER-MTH       PIC 9(02).
017700     05  PC-PERIOD-START-DATE       PIC X(10).
017800     05  PC-PERIOD-END-DATE         PIC X(10).
017900     05  FILLER                     PIC X(46).
018000*    UNPACKED WHOLE/FRACTION VIEW OF THE PRICE FIELD - CARRIED
018100*    OVER FROM THE ORIGINAL 1989 LAYOUT FOR AN OPERATOR TRACE
018200*    DISPLAY THAT NO LONGER EXISTS, BUT KEPT SINCE A FUTURE PARM-
018300*    CARD VALIDATION EDIT WOULD WANT THE SAME SPLIT.
018400 01  WS-PARM-CARD-R REDEFINES WS-PARM-CARD.
018500     05  PC-PRICE-WHOLE             PIC 9(03).
018600     05  PC-PRICE-FRACTION          PIC 9(04).
018700     05  FILLER                     PIC X(73).
018800*    SHARED CONFIGURATION AREA - PRICE-PER-ACU, CURRENCY, WORK
018900*    HOURS/DAYS AND THE REPORTING PERIOD DATES.  FINMOACU COPIES
019000*    THE SAME BOOK SO THE TWO PROGRAMS AGREE ON FIELD LAYOUT.
019100 COPY FINCFG.
019200*****************************************************************
019300*    GRAND TOTALS AND DERIVED METRICS
019400*****************************************************************
019500 01  WS-GRAND-TOTALS.
019600*    RULE 6 - RUNNING SESSION COUNT, ADDED TO ONCE PER INPUT
019700*    RECORD IN 200-ACCUMULATE-TOTALS.
019800     05  WS-TOT-SESSIONS            PIC S9(7) COMP VALUE +0.
019900*    RULE 2 - RUNNING ACU TOTAL, BEFORE PRICING.
020000     05  WS-TOT-ACUS                PIC S9(9)V99 COMP-3 VALUE +0.
020100*    RULE 8 - RUNNING ESTIMATED-DURATION TOTAL IN MINUTES, BUILT
020200*    UP BY 250-COMPUTE-DURATION EVERY TIME THROUGH THE MAIN LOOP.
020300     05  WS-TOT-DUR-MIN             PIC S9(9) COMP VALUE +0.
020400*    RULE 1 - NOT FILLED UNTIL 805-COMPUTE-TOTAL-COST RUNS AFTER
020500*    THE MAIN LOOP IS DONE - PRICING NEEDS THE FINAL ACU TOTAL.
020600     05  WS-TOT-COST                PIC S9(9)V99 COMP-3 VALUE +0.
020700     05  FILLER                     PIC X(01).
020800*    ONE ELEMENT PER SCALAR METRIC NOT ALREADY HELD AS A GRAND
020900*    TOTAL - COMPUTED ONCE IN THE 800-SERIES PARAGRAPHS AND
021000*    MOVED STRAIGHT TO THE SCALAR REPORT SECTION IN 820.
021100 01  WS-DERIVED-METRICS.
021200*    RULE 5, COMPUTED IN 801.
021300     05  WS-AVG-ACUS-PER-SESSION    PIC S9(7)V99 COMP-3 VALUE +0.
021400*    RULE 8, COMPUTED IN 802.
021500     05  WS-AVG-DURATION            PIC S9(7)V99 COMP-3 VALUE +0.
021600*    RULE 9, COMPUTED IN 803.
021700     05  WS-ACUS-PER-MINUTE         PIC S9(7)V99 COMP-3 VALUE +0.
021800*    RULE 11, COMPUTED IN 804 - THIS IS THE ONE DERIVED METRIC
021900*    THAT GOES THROUGH THE FINCSTCV SUBROUTINE, SINCE IT IS
022000*    ITSELF A COST FIGURE AND NOT JUST A RATIO OF TWO COUNTS.
022100     05  WS-COST-PER-MINUTE         PIC S9(7)V99 COMP-3 VALUE +0.
022200*    RULE 19, COMPUTED IN 806.
022300     05  WS-AVG-COST-PER-USER       PIC S9(7)V99 COMP-3 VALUE +0.
022400*    RULE 20, COMPUTED IN 807.
022500     05  WS-EFFICIENCY-RATIO        PIC S9(7)V99 COMP-3 VALUE +0.
022600     05  FILLER                     PIC X(01).
022700*    WS-TOT-DUR-MIN IS KEPT IN MINUTES THROUGHOUT THE PROGRAM -
022800*    807-COMPUTE-EFFICIENCY-RATIO NEEDS AN HOURS FIGURE FOR THE
022900*    ACUS/HOUR METRIC, SO WE REDEFINE THE ONE PACKED HOURS FIELD
023000*    RATHER THAN CARRY A SECOND SET OF HOUR ACCUMULATORS.
023100 01  WS-DUR-HOURS-AREA.
023200     05  WS-DUR-HOURS               PIC S9(7)V99 COMP-3 VALUE +0.
023300     05  WS-DUR-HOURS-R REDEFINES WS-DUR-HOURS
023400                                    PIC S9(9) COMP-3.
023500     05  FILLER                     PIC X(01).
023600 01  WS-SESSION-DUR-WORK.
023700     05  WS-SESSION-DUR-MIN         PIC S9(7) COMP VALUE +0.
023800     05  FILLER                     PIC X(01).
023900*****************************************************************
024000*    COST TOTAL TRACE AREA - UNPACKED VIEW FOR THE SYSOUT TRACE
024100*    LINE IN 805, SAME TECHNIQUE FINCSTCV USES FOR ITS OWN CALL-
024200*    BY-CALL TRACE.  LETS THE OPERATOR CONFIRM THE GRAND-TOTAL
024300*    COST FIGURE ON THE JOB LOG WITHOUT WAITING FOR THE PRINTED
024400*    REPORT TO COME BACK FROM THE SPOOL.
024500*****************************************************************
024600 01  WS-COST-TRACE-AREA.
024700     05  WS-COST-TRACE              PIC S9(9)V99 COMP-3 VALUE +0.
024800     05  WS-COST-TRACE-R REDEFINES WS-COST-TRACE
024900                                    PIC S9(11) COMP-3.
025000     05  FILLER                     PIC X(01).
025100*****************************************************************
025200*    KEY-BUILDING WORK AREAS - WS-BUILD-EMAIL HOLDS THE USER
025300*    E-MAIL KEY WHILE IT IS BEING STRING-BUILT IN 210 BELOW;
025400*    WS-TASK-KEY/WS-DEPT-KEY HOLD THE DEFAULTED TASK-TYPE/
025500*    BUSINESS-UNIT VALUE BEFORE IT IS COMPARED AGAINST THE TABLE.
025600*****************************************************************
025700 01  WS-EMAIL-WORK.
025800     05  WS-BUILD-EMAIL             PIC X(35).
025900     05  FILLER                     PIC X(01).
026000 01  WS-TASK-DEPT-WORK.
026100     05  WS-TASK-KEY                PIC X(15).
026200     05  WS-DEPT-KEY                PIC X(20).
026300     05  FILLER                     PIC X(01).
026400*****************************************************************
026500*    PER-USER, PER-TASK-TYPE, PER-DEPARTMENT AND PER-SESSION
026600*    ACCUMULATION TABLES.  LOADED AND SCANNED IN INPUT ORDER -
026700*    NO INDEXED FILES OR SORT ARE USED FOR THIS AGGREGATION,
026800*    SINCE THE SESSIONS FILE IS SMALL ENOUGH TO SCAN A SMALL
026900*    OCCURS TABLE FOR EVERY INPUT RECORD WITHOUT AN ELAPSED-TIME
027000*    PROBLEM.  IF THAT CHANGES, LOOK AT A SORT-KEYED APPROACH.
027100*****************************************************************
027200*    FEEDS THE RULE 3/7 USER BREAKDOWN (830-831).  WS-USER-TBL-
027300*    COUNT DOUBLES AS THE DISTINCT-USER COUNT FOR RULE 12 AND
027400*    THE DIVISOR FOR RULE 19'S AVERAGE-COST-PER-USER.
027500 01  WS-USER-TABLE.
027600     05  WS-USER-TBL-COUNT          PIC S9(4) COMP VALUE +0.
027700     05  WS-USER-TBL-ROW OCCURS 500 TIMES.
027800         10  WS-USER-EMAIL          PIC X(35).
027900         10  WS-USER-SESSIONS       PIC S9(7) COMP.
028000         10  WS-USER-ACUS           PIC S9(9)V99 COMP-3.
028100     05  FILLER                     PIC X(01).
028200*    FEEDS THE RULE 13/14/15 TASK-TYPE BREAKDOWN (850-851).
028300 01  WS-TASK-TABLE.
028400     05  WS-TASK-TBL-COUNT          PIC S9(4) COMP VALUE +0.
028500     05  WS-TASK-TBL-ROW OCCURS 30 TIMES.
028600         10  WS-TASK-NAME           PIC X(15).
028700         10  WS-TASK-SESSIONS       PIC S9(7) COMP.
028800         10  WS-TASK-ACUS           PIC S9(9)V99 COMP-3.
028900     05  FILLER                     PIC X(01).
029000*    FEEDS THE RULE 16/17/18 DEPARTMENT BREAKDOWN (860-861).
029100 01  WS-DEPT-TABLE.
029200     05  WS-DEPT-TBL-COUNT          PIC S9(4) COMP VALUE +0.
029300     05  WS-DEPT-TBL-ROW OCCURS 30 TIMES.
029400         10  WS-DEPT-NAME           PIC X(20).
029500         10  WS-DEPT-SESSIONS       PIC S9(7) COMP.
029600         10  WS-DEPT-ACUS           PIC S9(9)V99 COMP-3.
029700     05  FILLER                     PIC X(01).
029800*    FEEDS THE RULE 4 SESSION-LEVEL BREAKDOWN (840-841).  NO
029900*    SCAN-FOR-A-MATCH STEP IS NEEDED HERE - EVERY SESSION-ID IS
030000*    ASSUMED UNIQUE, SO 240-STORE-SESSION-ACUS ALWAYS APPENDS.
030100 01  WS-SESSION-TABLE.
030200     05  WS-SESSION-TBL-COUNT       PIC S9(4) COMP VALUE +0.
030300     05  WS-SESSION-TBL-ROW OCCURS 5000 TIMES.
030400         10  WS-SESS-ID             PIC X(20).
030500         10  WS-SESS-ACUS           PIC S9(7)V99 COMP-3.
030600     05  FILLER                     PIC X(01).
030700*****************************************************************
030800*    STANDALONE SUBSCRIPTS AND WORK COUNTERS.  THE -MATCH-IDX
030900*    ITEMS HOLD THE SUBSCRIPT OF A FOUND TABLE ROW SO THE
031000*    ACCUMULATE STEP DOES NOT HAVE TO RE-SCAN THE TABLE; THE
031100*    -IDX ITEMS ARE THE PERFORM ... VARYING CONTROL VARIABLES
031200*    FOR THE TABLE SCANS AND THE REPORT-PRINTING LOOPS.
031300*****************************************************************
031400 77  WS-USER-IDX                    PIC S9(4) COMP VALUE +0.
031500 77  WS-USER-MATCH-IDX               PIC S9(4) COMP VALUE +0.
031600 77  WS-TASK-IDX                    PIC S9(4) COMP VALUE +0.
031700 77  WS-TASK-MATCH-IDX               PIC S9(4) COMP VALUE +0.
031800 77  WS-DEPT-IDX                    PIC S9(4) COMP VALUE +0.
031900 77  WS-DEPT-MATCH-IDX               PIC S9(4) COMP VALUE +0.
032000 77  WS-RPT-U-IDX                   PIC S9(4) COMP VALUE +0.
032100 77  WS-RPT-S-IDX                   PIC S9(4) COMP VALUE +0.
032200 77  WS-RPT-T-IDX                   PIC S9(4) COMP VALUE +0.
032300 77  WS-RPT-D-IDX                   PIC S9(4) COMP VALUE +0.
032400*****************************************************************
032500*    CALL PARAMETER AREA FOR THE FINCSTCV PRICING SUBROUTINE -
032600*    EVERY COST FIGURE IN THIS REPORT IS PRICED THROUGH THIS ONE
032700*    LINKAGE AREA SO WE NEVER ROUND AN AMOUNT TWO DIFFERENT WAYS.
032800*****************************************************************
032900 01  WS-COST-CALL-PARMS.
033000     05  WS-CC-ACU-AMOUNT           PIC S9(9)V99 COMP-3.
033100     05  WS-CC-PRICE-PER-ACU        PIC S9(3)V9(4) COMP-3.
033200     05  WS-CC-COST-AMOUNT          PIC S9(9)V99 COMP-3.
033300     05  FILLER                     PIC X(01).
033400*****************************************************************
033500*    PRINT-LINE LAYOUTS - SEE FINRPT FOR THE HEADER, SCALAR-
033600*    METRIC, AND FOUR BREAKDOWN-SECTION 01-GROUPS USED BY THE
033700*    810 THRU 860 REPORT PARAGRAPHS BELOW.
033800*****************************************************************
033900 COPY FINRPT.
034000*****************************************************************
034100 PROCEDURE DIVISION.
034200*****************************************************************
034300*    MAIN LINE.  INITIALISE THE ACCUMULATION TABLES, OPEN BOTH
034400*    FILES, READ THE PARM CARD, THEN DRIVE THE MAIN READ LOOP
034500*    UNTIL END OF FILE BEFORE COMPUTING AND PRINTING THE REPORT.
034600*    AN OPEN FAILURE ON EITHER FILE SETS THE EOF SWITCH SO THE
034700*    MAIN LOOP NEVER RUNS AND WE FALL THROUGH TO 000-TERMINATE,
034800*    WHICH CLOSES WHATEVER DID OPEN AND ALWAYS PRINTS THE
034900*    "COMPLETE" MESSAGE, EVEN ON AN ERROR EXIT.
035000*****************************************************************
035100 000-MAIN.
035200*    WORK AREAS ARE ZEROED BEFORE THE FILES ARE EVEN OPENED SO
035300*    AN OPEN FAILURE STILL LEAVES EVERY ACCUMULATOR IN A KNOWN
035400*    (ZERO) STATE FOR THE TERMINATION MESSAGE, RATHER THAN
035500*    RELYING ON WHATEVER GARBAGE WAS IN WORKING-STORAGE AT LOAD
035600*    TIME.
035700     DISPLAY 'FINMETRC - ACU METRICS ENGINE STARTING'.
035800     PERFORM 705-INITIALIZE-WORK-AREAS THRU 705-EXIT.
035900     PERFORM 700-OPEN-FILES THRU 700-EXIT.
036000     IF CONSUMPTION-FILE-AT-EOF
036100         GO TO 000-TERMINATE
036200     END-IF.
036300     PERFORM 750-ACCEPT-PARM-CARD THRU 750-EXIT.
036400     PERFORM 730-READ-CONSUMPTION-FILE THRU 730-EXIT.
036500     PERFORM 100-PROCESS-CONSUMPTION-RECS THRU 100-EXIT
036600             UNTIL CONSUMPTION-FILE-AT-EOF.
036700     PERFORM 800-COMPUTE-METRICS THRU 800-EXIT.
036800     PERFORM 810-REPORT-HEADER THRU 810-EXIT.
036900     PERFORM 820-REPORT-SCALAR-METRICS THRU 820-EXIT.
037000     PERFORM 830-REPORT-USER-BREAKDOWN THRU 830-EXIT.
037100     PERFORM 840-REPORT-SESSION-BREAKDOWN THRU 840-EXIT.
037200     PERFORM 850-REPORT-TASK-BREAKDOWN THRU 850-EXIT.
037300     PERFORM 860-REPORT-DEPT-BREAKDOWN THRU 860-EXIT.
037400 000-TERMINATE.
037500     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
037600     DISPLAY 'FINMETRC - ACU METRICS ENGINE COMPLETE'.
037700     GOBACK.
037800*****************************************************************
037900*    MAIN PROCESSING LOOP - ONE ITERATION PER SESSION RECORD.
038000*    ACCUMULATE FIRST, THEN PRIME THE NEXT READ, SO THE VERY
038100*    LAST RECORD READ (WHICH TURNS ON THE EOF SWITCH) IS STILL
038200*    PROCESSED BEFORE THE PERFORM ... UNTIL IN 000-MAIN STOPS.
038300*****************************************************************
038400 100-PROCESS-CONSUMPTION-RECS.
038500*    ONE PASS THROUGH THIS PARAGRAPH PER SESSION RECORD.  THE
038600*    RECORD IS ALREADY SITTING IN THE FD-CONSUMPTION-REC BUFFER
038700*    WHEN WE GET HERE - IT WAS EITHER READ BY THE PRIMING READ
038800*    IN 000-MAIN (FOR THE FIRST PASS) OR BY THE READ AT THE
038900*    BOTTOM OF THE PRIOR PASS THROUGH THIS SAME PARAGRAPH.
039000     PERFORM 200-ACCUMULATE-TOTALS THRU 200-EXIT.
039100     PERFORM 730-READ-CONSUMPTION-FILE THRU 730-EXIT.
039200 100-EXIT.
039300     EXIT.
039400*****************************************************************
039500*    ROLL ONE SESSION RECORD INTO THE GRAND TOTALS AND ALL FOUR
039600*    BREAKDOWN TABLES.  EACH 2X0 PARAGRAPH BELOW OWNS ONE TABLE
039700*    AND FOLLOWS THE SAME SCAN-FOR-A-MATCH-THEN-INSERT-OR-UPDATE
039800*    SHAPE, JUST KEYED ON A DIFFERENT FIELD (E-MAIL, TASK TYPE,
039900*    BUSINESS UNIT).  250 IS THE ODD ONE OUT - IT DERIVES A
040000*    PER-SESSION DURATION RATHER THAN UPDATING A TABLE.
040100*****************************************************************
040200 200-ACCUMULATE-TOTALS.
040300*    GRAND TOTALS FIRST (RULES 2 AND 6), THEN THE FOUR TABLE-
040400*    UPDATE PARAGRAPHS, THEN THE DURATION ESTIMATE.  ORDER
040500*    WITHIN THIS PARAGRAPH DOES NOT MATTER TO THE OTHER FOUR -
040600*    THEY EACH WORK OFF THE CURRENT INPUT RECORD, NOT OFF ANY
040700*    GRAND TOTAL - BUT GRAND TOTALS ARE KEPT FIRST BY CONVENTION
040800*    SINCE THEY ARE THE SIMPLEST STEP AND EASIEST TO VERIFY.
040900     ADD 1 TO WS-TOT-SESSIONS.
041000     ADD FD-ACU-CONSUMED TO WS-TOT-ACUS.
041100     PERFORM 210-UPDATE-USER-TABLE THRU 210-EXIT.
041200     PERFORM 220-UPDATE-TASK-TABLE THRU 220-EXIT.
041300     PERFORM 230-UPDATE-DEPT-TABLE THRU 230-EXIT.
041400     PERFORM 240-STORE-SESSION-ACUS THRU 240-EXIT.
041500     PERFORM 250-COMPUTE-DURATION THRU 250-EXIT.
041600 200-EXIT.
041700     EXIT.
041800*****************************************************************
041900*    THE USER E-MAIL KEY IS THE USER-ID PLUS THE FIRM DOMAIN.
042000*    STRING IS USED SO A SHORT USER-ID DOES NOT PAD THE KEY
042100*    WITH SPACES AHEAD OF THE '@' - SEE PR-1288.  BEFORE THAT
042200*    FIX THE KEY WAS BUILT FROM TWO FIXED-WIDTH SLOTS (A 20-BYTE
042300*    LOCAL PART AND A 10-BYTE DOMAIN), WHICH BOTH TRUNCATED THE
042400*    LITERAL DOMAIN AND LEFT TRAILING SPACES INSIDE THE KEY FOR
042500*    ANY USER-ID SHORTER THAN 20 CHARACTERS - TWO SESSIONS FROM
042600*    THE SAME USER COULD END UP IN TWO DIFFERENT TABLE ROWS.
042700*    ONCE THE KEY IS BUILT WE SCAN THE EXISTING ROWS FOR A MATCH
042800*    (211) AND EITHER ADD TO THAT ROW OR INSERT A NEW ONE.
042900*****************************************************************
043000 210-UPDATE-USER-TABLE.
043100     MOVE SPACES TO WS-BUILD-EMAIL.
043200     STRING FD-USER-ID    DELIMITED BY SPACE
043300            '@deloitte.com' DELIMITED BY SIZE
043400            INTO WS-BUILD-EMAIL.
043500     MOVE 'N' TO WS-USER-FOUND-SW.
043600     MOVE +0 TO WS-USER-MATCH-IDX.
043700     PERFORM 211-SCAN-USER-TABLE THRU 211-EXIT
043800             VARYING WS-USER-IDX FROM 1 BY 1
043900             UNTIL WS-USER-IDX > WS-USER-TBL-COUNT
044000                OR  WS-USER-FOUND.
044100     IF WS-USER-FOUND
044200         ADD 1 TO WS-USER-SESSIONS (WS-USER-MATCH-IDX)
044300         ADD FD-ACU-CONSUMED TO WS-USER-ACUS (WS-USER-MATCH-IDX)
044400     ELSE
044500         ADD 1 TO WS-USER-TBL-COUNT
044600         MOVE WS-BUILD-EMAIL TO WS-USER-EMAIL (WS-USER-TBL-COUNT)
044700         MOVE 1 TO WS-USER-SESSIONS (WS-USER-TBL-COUNT)
044800         MOVE FD-ACU-CONSUMED TO WS-USER-ACUS (WS-USER-TBL-COUNT)
044900     END-IF.
045000 210-EXIT.
045100     EXIT.
045200*****************************************************************
045300*    ONE PASS OF THE USER-TABLE SCAN.  STOPS AS SOON AS A MATCH
045400*    IS FOUND VIA THE UNTIL CLAUSE ON THE CALLING PERFORM - THE
045500*    TABLE IS NOT ASSUMED TO BE SORTED SO WE CANNOT SEARCH.
045600*****************************************************************
045700 211-SCAN-USER-TABLE.
045800     IF WS-USER-EMAIL (WS-USER-IDX) EQUAL TO WS-BUILD-EMAIL
045900         MOVE 'Y' TO WS-USER-FOUND-SW
046000         MOVE WS-USER-IDX TO WS-USER-MATCH-IDX
046100     END-IF.
046200 211-EXIT.
046300     EXIT.
046400*****************************************************************
046500*    TASK-TYPE BREAKDOWN - SAME SHAPE AS THE USER TABLE ABOVE.
046600*    A BLANK TASK-TYPE ON THE INPUT RECORD (OLDER EXTRACTS FROM
046700*    BEFORE THE FIELD WAS POPULATED) IS BUCKETED UNDER 'unknown'
046800*    RATHER THAN GIVEN ITS OWN BLANK-KEYED ROW.
046900*****************************************************************
047000 220-UPDATE-TASK-TABLE.
047100     IF FD-TASK-TYPE EQUAL TO SPACES
047200         MOVE 'unknown' TO WS-TASK-KEY
047300     ELSE
047400         MOVE FD-TASK-TYPE TO WS-TASK-KEY
047500     END-IF.
047600     MOVE 'N' TO WS-TASK-FOUND-SW.
047700     MOVE +0 TO WS-TASK-MATCH-IDX.
047800     PERFORM 221-SCAN-TASK-TABLE THRU 221-EXIT
047900             VARYING WS-TASK-IDX FROM 1 BY 1
048000             UNTIL WS-TASK-IDX > WS-TASK-TBL-COUNT
048100                OR  WS-TASK-FOUND.
048200     IF WS-TASK-FOUND
048300         ADD 1 TO WS-TASK-SESSIONS (WS-TASK-MATCH-IDX)
048400         ADD FD-ACU-CONSUMED TO WS-TASK-ACUS (WS-TASK-MATCH-IDX)
048500     ELSE
048600         ADD 1 TO WS-TASK-TBL-COUNT
048700         MOVE WS-TASK-KEY TO WS-TASK-NAME (WS-TASK-TBL-COUNT)
048800         MOVE 1 TO WS-TASK-SESSIONS (WS-TASK-TBL-COUNT)
048900         MOVE FD-ACU-CONSUMED TO WS-TASK-ACUS (WS-TASK-TBL-COUNT)
049000     END-IF.
049100 220-EXIT.
049200     EXIT.
049300*****************************************************************
049400*    ONE PASS OF THE TASK-TABLE SCAN - SAME PATTERN AS 211
049500*    ABOVE, JUST COMPARING WS-TASK-NAME INSTEAD OF THE E-MAIL.
049600*****************************************************************
049700 221-SCAN-TASK-TABLE.
049800     IF WS-TASK-NAME (WS-TASK-IDX) EQUAL TO WS-TASK-KEY
049900         MOVE 'Y' TO WS-TASK-FOUND-SW
050000         MOVE WS-TASK-IDX TO WS-TASK-MATCH-IDX
050100     END-IF.
050200 221-EXIT.
050300     EXIT.
050400*****************************************************************
050500*    DEPARTMENT (BUSINESS-UNIT) BREAKDOWN - SAME SHAPE AGAIN,
050600*    A BLANK BUSINESS-UNIT BUCKETS TO 'Unknown' RATHER THAN A
050700*    ROW OF ITS OWN.  NOTE THE CAPITAL U TO MATCH THE VALUE THE
050800*    HR FEED USES FOR AN UNASSIGNED COST CENTER - KEPT AS-IS SO
050900*    THIS BUCKET GROUPS WITH THAT ONE ON THE PRINTED REPORT.
051000*****************************************************************
051100 230-UPDATE-DEPT-TABLE.
051200     IF FD-BUSINESS-UNIT EQUAL TO SPACES
051300         MOVE 'Unknown' TO WS-DEPT-KEY
051400     ELSE
051500         MOVE FD-BUSINESS-UNIT TO WS-DEPT-KEY
051600     END-IF.
051700     MOVE 'N' TO WS-DEPT-FOUND-SW.
051800     MOVE +0 TO WS-DEPT-MATCH-IDX.
051900     PERFORM 231-SCAN-DEPT-TABLE THRU 231-EXIT
052000             VARYING WS-DEPT-IDX FROM 1 BY 1
052100             UNTIL WS-DEPT-IDX > WS-DEPT-TBL-COUNT
052200                OR  WS-DEPT-FOUND.
052300     IF WS-DEPT-FOUND
052400         ADD 1 TO WS-DEPT-SESSIONS (WS-DEPT-MATCH-IDX)
052500         ADD FD-ACU-CONSUMED TO WS-DEPT-ACUS (WS-DEPT-MATCH-IDX)
052600     ELSE
052700         ADD 1 TO WS-DEPT-TBL-COUNT
052800         MOVE WS-DEPT-KEY TO WS-DEPT-NAME (WS-DEPT-TBL-COUNT)
052900         MOVE 1 TO WS-DEPT-SESSIONS (WS-DEPT-TBL-COUNT)
053000         MOVE FD-ACU-CONSUMED TO WS-DEPT-ACUS (WS-DEPT-TBL-COUNT)
053100     END-IF.
053200 230-EXIT.
053300     EXIT.
053400*****************************************************************
053500*    ONE PASS OF THE DEPARTMENT-TABLE SCAN - SAME PATTERN AS
053600*    211 AND 221 ABOVE, COMPARING WS-DEPT-NAME.
053700*****************************************************************
053800 231-SCAN-DEPT-TABLE.
053900     IF WS-DEPT-NAME (WS-DEPT-IDX) EQUAL TO WS-DEPT-KEY
054000         MOVE 'Y' TO WS-DEPT-FOUND-SW
054100         MOVE WS-DEPT-IDX TO WS-DEPT-MATCH-IDX
054200     END-IF.
054300 231-EXIT.
054400     EXIT.
054500*****************************************************************
054600*    THE SESSION TABLE HAS NO SCAN-FOR-A-MATCH STEP LIKE THE
054700*    THREE ABOVE - EVERY SESSION-ID IS UNIQUE BY DEFINITION, SO
054800*    WE JUST APPEND A NEW ROW EVERY TIME.  THIS FEEDS THE ACUS-
054900*    PER-SESSION BREAKDOWN IN 840 BELOW (BUSINESS RULE 4).
055000*****************************************************************
055100 240-STORE-SESSION-ACUS.
055200     ADD 1 TO WS-SESSION-TBL-COUNT.
055300     MOVE FD-SESSION-ID TO WS-SESS-ID (WS-SESSION-TBL-COUNT).
055400     MOVE FD-ACU-CONSUMED TO WS-SESS-ACUS (WS-SESSION-TBL-COUNT).
055500 240-EXIT.
055600     EXIT.
055700*****************************************************************
055800*    THE INPUT EXTRACT DOES NOT CARRY AN ELAPSED-TIME FIELD, SO
055900*    SESSION DURATION IS ESTIMATED AT ONE MINUTE PER FIVE ACUS
056000*    CONSUMED, PER THE FINOPS BENCHMARKING STUDY THIS PROGRAM
056100*    HAS FOLLOWED SINCE THE ORIGINAL 1989 RELEASE.  A SESSION
056200*    THAT COMES OUT UNDER ONE MINUTE (VERY LOW ACU CONSUMPTION)
056300*    IS FLOORED TO ONE MINUTE SO THE AVERAGE-DURATION METRIC
056400*    NEVER DIVIDES BY A ZERO-MINUTE SESSION.  GO TO IS USED TO
056500*    SKIP THE FLOOR-TO-ONE MOVE WHEN THE ESTIMATE ALREADY MEETS
056600*    THE ONE-MINUTE MINIMUM.
056700*****************************************************************
056800 250-COMPUTE-DURATION.
056900     COMPUTE WS-SESSION-DUR-MIN = FD-ACU-CONSUMED / 5.
057000     IF WS-SESSION-DUR-MIN NOT LESS THAN 1
057100         GO TO 250-ADD-DURATION
057200     END-IF.
057300     MOVE 1 TO WS-SESSION-DUR-MIN.
057400 250-ADD-DURATION.
057500     ADD WS-SESSION-DUR-MIN TO WS-TOT-DUR-MIN.
057600 250-EXIT.
057700     EXIT.
057800*****************************************************************
057900*    FILE HANDLING
058000*****************************************************************
058100*    OPEN BOTH FILES.  A BAD OPEN ON THE SESSIONS FILE SETS THE
058200*    EOF SWITCH AND GOES STRAIGHT TO THE EXIT WITHOUT CHECKING
058300*    THE REPORT FILE - THERE IS NO POINT REPORTING A SECOND
058400*    ERROR WHEN THE FIRST ONE ALREADY DOOMS THE RUN.  A BAD OPEN
058500*    ON THE REPORT FILE ALONE STILL SETS THE SAME SWITCH SO
058600*    000-MAIN NEVER ENTERS THE MAIN LOOP EITHER WAY.
058700*****************************************************************
058800 700-OPEN-FILES.
058900     OPEN INPUT  CONSUMPTION-FILE
059000          OUTPUT REPORT-FILE.
059100     IF NOT WS-CONSUMPTION-OK
059200         DISPLAY 'FINMETRC - ERROR OPENING SESSIONS FILE. RC: '
059300                 WS-CONSUMPTION-STATUS
059400         DISPLAY 'FINMETRC - TERMINATING DUE TO FILE ERROR'
059500         MOVE 16 TO RETURN-CODE
059600         MOVE 'Y' TO WS-CONSUMPTION-EOF
059700         GO TO 700-EXIT
059800     END-IF.
059900     IF NOT WS-REPORT-OK
060000         DISPLAY 'FINMETRC - ERROR OPENING REPORT FILE. RC: '
060100                 WS-REPORT-STATUS
060200         DISPLAY 'FINMETRC - TERMINATING DUE TO FILE ERROR'
060300         MOVE 16 TO RETURN-CODE
060400         MOVE 'Y' TO WS-CONSUMPTION-EOF
060500     END-IF.
060600 700-EXIT.
060700     EXIT.
060800*****************************************************************
060900*    ZERO OUT THE GRAND TOTALS, DERIVED METRICS AND ALL FOUR
061000*    ACCUMULATION TABLES BEFORE THE FIRST RECORD IS READ - THIS
061100*    RUNS EVEN ON A RESTART FROM THE SAME JCL STEP, SO WE NEVER
061200*    CARRY A STALE COUNT FORWARD FROM A PRIOR ABEND.
061300*****************************************************************
061400 705-INITIALIZE-WORK-AREAS.
061500*    EACH INITIALIZE ZEROES ITS GROUP'S NUMERIC ITEMS AND, FOR
061600*    THE FOUR TABLES, RESETS THE OCCURS-COUNT ELEMENT AS WELL -
061700*    THAT COUNT IS WHAT DRIVES EVERY PERFORM ... VARYING SCAN
061800*    AND REPORT LOOP LATER IN THE PROGRAM, SO IT MUST START AT
061900*    ZERO EVEN THOUGH THE ROW CONTENT ITSELF IS NEVER READ
062000*    UNTIL A ROW HAS BEEN ADDED TO IT.
062100     INITIALIZE WS-GRAND-TOTALS.
062200     INITIALIZE WS-DERIVED-METRICS.
062300     INITIALIZE WS-USER-TABLE.
062400     INITIALIZE WS-TASK-TABLE.
062500     INITIALIZE WS-DEPT-TABLE.
062600     INITIALIZE WS-SESSION-TABLE.
062700 705-EXIT.
062800     EXIT.
062900*****************************************************************
063000*    STRAIGHT SEQUENTIAL READ OF THE SESSIONS FILE - NO KEY, NO
063100*    SORT.  GUARDED BY THE EOF TEST SO A SECOND READ AFTER EOF
063200*    (WHICH WOULD ABEND ON MOST COMPILERS) NEVER HAPPENS.
063300*****************************************************************
063400 730-READ-CONSUMPTION-FILE.
063500*    CALLED TWICE PER MAIN-LOOP ITERATION FROM TWO DIFFERENT
063600*    PLACES - ONCE FROM 000-MAIN TO PRIME THE VERY FIRST RECORD
063700*    BEFORE THE LOOP STARTS, AND ONCE FROM 100-PROCESS-
063800*    CONSUMPTION-RECS AT THE BOTTOM OF EVERY LOOP PASS.  THE
063900*    IF-GUARD MEANS A THIRD, STRAY CALL AFTER EOF IS HARMLESS.
064000     IF NOT CONSUMPTION-FILE-AT-EOF
064100         READ CONSUMPTION-FILE
064200             AT END
064300                 MOVE 'Y' TO WS-CONSUMPTION-EOF
064400         END-READ
064500     END-IF.
064600 730-EXIT.
064700     EXIT.
064800*****************************************************************
064900*    EVERY FIELD ON THE PARM CARD IS OPTIONAL - A ZERO OR BLANK
065000*    LEAVES THE MATCHING FINCFG FIELD AT ITS COMPILED-IN DEFAULT
065100*    SO A NORMAL MONTHLY RUN NEEDS ONLY THE TWO PERIOD DATES
065200*    KEYED (THEY HAVE NO DEFAULT AND ALWAYS OVERWRITE FINCFG).
065300*****************************************************************
065400 750-ACCEPT-PARM-CARD.
065500*    THE TWO PERIOD DATES ARE ALWAYS MOVED UNCONDITIONALLY AT
065600*    THE BOTTOM OF THIS PARAGRAPH, EVEN IF LEFT BLANK ON THE
065700*    CARD - A BLANK OVERWRITES FINCFG WITH SPACES, WHICH 810-
065800*    REPORT-HEADER THEN CATCHES AND PRINTS AS 'N/A'.  THIS IS
065900*    DELIBERATE: UNLIKE THE PRICE AND CALENDAR FIELDS ABOVE,
066000*    THERE IS NO SENSIBLE COMPILED-IN DEFAULT FOR A REPORTING
066100*    PERIOD, SO A MIS-KEYED OR MISSING DATE SHOULD SHOW UP AS
066200*    'N/A' ON THE PRINTED REPORT RATHER THAN SILENTLY REUSING
066300*    WHATEVER PERIOD RAN LAST TIME.
066400     MOVE SPACES TO WS-PARM-CARD.
066500     ACCEPT WS-PARM-CARD FROM SYSIN.
066600     IF WS-PARM-CARD EQUAL TO SPACES
066700         SET FINCFG-PARM-CARD-MISSING TO TRUE
066800         DISPLAY 'FINMETRC - WARNING: NO SYSIN PARM CARD - '
066900                 'USING COMPILED-IN DEFAULT RATE AND CALENDAR'
067000     ELSE
067100         SET FINCFG-PARM-CARD-READ TO TRUE
067200     END-IF.
067300     IF PC-PRICE-PER-ACU NOT EQUAL TO ZERO
067400         MOVE PC-PRICE-PER-ACU TO FINCFG-PRICE-PER-ACU
067500     END-IF.
067600     IF PC-CURRENCY NOT EQUAL TO SPACES
067700         MOVE PC-CURRENCY TO FINCFG-CURRENCY
067800     END-IF.
067900     IF PC-WORK-HRS-PER-DAY NOT EQUAL TO ZERO
068000         MOVE PC-WORK-HRS-PER-DAY TO FINCFG-WORK-HRS-PER-DAY
068100     END-IF.
068200     IF PC-WORK-DAYS-PER-MTH NOT EQUAL TO ZERO
068300         MOVE PC-WORK-DAYS-PER-MTH TO FINCFG-WORK-DAYS-PER-MTH
068400     END-IF.
068500     MOVE PC-PERIOD-START-DATE TO FINCFG-PERIOD-START-DATE.
068600     MOVE PC-PERIOD-END-DATE   TO FINCFG-PERIOD-END-DATE.
068700 750-EXIT.
068800     EXIT.
068900*****************************************************************
069000 790-CLOSE-FILES.
069100*    PERFORMED FROM 000-TERMINATE ON EVERY PATH THROUGH THE
069200*    PROGRAM, INCLUDING THE EARLY EXIT WHEN 700-OPEN-FILES
069300*    FAILED - CLOSE ON A FILE THAT NEVER OPENED SUCCESSFULLY IS
069400*    HARMLESS ON THIS COMPILER AND SAVES A SPECIAL CASE HERE.
069500     CLOSE CONSUMPTION-FILE
069600           REPORT-FILE.
069700 790-EXIT.
069800     EXIT.
069900*****************************************************************
070000*    DERIVED METRIC COMPUTATIONS  (BUSINESS RULES 1, 5, 8-12,
070100*    19 AND 20 - THE KEYED RULES 3, 4, 7, 13-18 ARE PRICED AND
070200*    PRINTED DIRECTLY IN THE 830-860 REPORT PARAGRAPHS SINCE
070300*    THEY ARE PER-ROW FIGURES RATHER THAN SINGLE SCALARS).
070400*****************************************************************
070500 800-COMPUTE-METRICS.
070600     PERFORM 801-COMPUTE-AVG-ACUS-PER-SESSION THRU 801-EXIT.
070700     PERFORM 802-COMPUTE-AVG-DURATION THRU 802-EXIT.
070800     PERFORM 803-COMPUTE-ACUS-PER-MINUTE THRU 803-EXIT.
070900     PERFORM 804-COMPUTE-COST-PER-MINUTE THRU 804-EXIT.
071000     PERFORM 805-COMPUTE-TOTAL-COST THRU 805-EXIT.
071100     PERFORM 806-COMPUTE-AVG-COST-PER-USER THRU 806-EXIT.
071200     PERFORM 807-COMPUTE-EFFICIENCY-RATIO THRU 807-EXIT.
071300 800-EXIT.
071400     EXIT.
071500*****************************************************************
071600*    BUSINESS RULE 5 - AVERAGE ACUS CONSUMED PER SESSION ACROSS
071700*    THE WHOLE PERIOD.  GUARDED AGAINST A ZERO-SESSION PERIOD
071800*    (AN EMPTY EXTRACT) SO WE NEVER DIVIDE BY ZERO AND ABEND -
071900*    EVERY 80X PARAGRAPH BELOW FOLLOWS THE SAME ZERO-GUARD SHAPE.
072000*****************************************************************
072100 801-COMPUTE-AVG-ACUS-PER-SESSION.
072200     IF WS-TOT-SESSIONS EQUAL TO ZERO
072300         MOVE ZERO TO WS-AVG-ACUS-PER-SESSION
072400     ELSE
072500         COMPUTE WS-AVG-ACUS-PER-SESSION ROUNDED =
072600                 WS-TOT-ACUS / WS-TOT-SESSIONS
072700     END-IF.
072800 801-EXIT.
072900     EXIT.
073000*****************************************************************
073100*    BUSINESS RULE 8 - AVERAGE ESTIMATED SESSION DURATION, IN
073200*    MINUTES, ACROSS THE PERIOD.
073300*****************************************************************
073400 802-COMPUTE-AVG-DURATION.
073500     IF WS-TOT-SESSIONS EQUAL TO ZERO
073600         MOVE ZERO TO WS-AVG-DURATION
073700     ELSE
073800         COMPUTE WS-AVG-DURATION ROUNDED =
073900                 WS-TOT-DUR-MIN / WS-TOT-SESSIONS
074000     END-IF.
074100 802-EXIT.
074200     EXIT.
074300*****************************************************************
074400*    BUSINESS RULE 9 - ACUS CONSUMED PER MINUTE OF ESTIMATED
074500*    SESSION TIME, A RAW UTILISATION-RATE FIGURE.
074600*****************************************************************
074700 803-COMPUTE-ACUS-PER-MINUTE.
074800     IF WS-TOT-DUR-MIN EQUAL TO ZERO
074900         MOVE ZERO TO WS-ACUS-PER-MINUTE
075000     ELSE
075100         COMPUTE WS-ACUS-PER-MINUTE ROUNDED =
075200                 WS-TOT-ACUS / WS-TOT-DUR-MIN
075300     END-IF.
075400 803-EXIT.
075500     EXIT.
075600*****************************************************************
075700*    BUSINESS RULE 11 - COST PER MINUTE, DERIVED BY PRICING THE
075800*    ACUS-PER-MINUTE FIGURE THROUGH FINCSTCV RATHER THAN
075900*    MULTIPLYING INLINE - KEEPS THIS RATE IN STEP WITH EVERY
076000*    OTHER COST FIGURE ON THE REPORT.  NOTE THIS PARAGRAPH MUST
076100*    RUN AFTER 803 HAS FILLED IN WS-ACUS-PER-MINUTE, WHICH IS
076200*    WHY 800-COMPUTE-METRICS PERFORMS THE 80X PARAGRAPHS IN
076300*    STRICT NUMBER ORDER RATHER THAN LETTING THEM RUN IN ANY
076400*    ORDER - SEVERAL OF THEM DEPEND ON AN EARLIER ONE'S RESULT.
076500*****************************************************************
076600 804-COMPUTE-COST-PER-MINUTE.
076700     MOVE WS-ACUS-PER-MINUTE    TO WS-CC-ACU-AMOUNT.
076800     MOVE FINCFG-PRICE-PER-ACU  TO WS-CC-PRICE-PER-ACU.
076900     CALL 'FINCSTCV' USING WS-COST-CALL-PARMS.
077000     MOVE WS-CC-COST-AMOUNT TO WS-COST-PER-MINUTE.
077100 804-EXIT.
077200     EXIT.
077300*****************************************************************
077400*    BUSINESS RULE 1 - TOTAL MONTHLY COST, THE HEADLINE FIGURE
077500*    ON THE SCALAR SECTION OF THE REPORT.  THE TRACE DISPLAY
077600*    BELOW WAS ADDED UNDER PR-1288 SO THE OPERATOR CAN CONFIRM
077700*    THIS NUMBER ON THE JOB LOG THE MOMENT THE STEP FINISHES,
077800*    RATHER THAN WAITING ON THE SPOOL FOR THE PRINTED REPORT.
077900*****************************************************************
078000 805-COMPUTE-TOTAL-COST.
078100     MOVE WS-TOT-ACUS           TO WS-CC-ACU-AMOUNT.
078200     MOVE FINCFG-PRICE-PER-ACU  TO WS-CC-PRICE-PER-ACU.
078300     CALL 'FINCSTCV' USING WS-COST-CALL-PARMS.
078400     MOVE WS-CC-COST-AMOUNT TO WS-TOT-COST.
078500     MOVE WS-TOT-COST TO WS-COST-TRACE.
078600     DISPLAY 'FINMETRC - TOTAL COST TRACE (X11): ' WS-COST-TRACE-R.
078700 805-EXIT.
078800     EXIT.
078900*****************************************************************
079000*    BUSINESS RULE 19 - AVERAGE COST PER UNIQUE USER, SPREADING
079100*    THE TOTAL COST ACROSS THE DISTINCT USER COUNT RATHER THAN
079200*    THE SESSION COUNT (A HEAVY USER OF MANY SHORT SESSIONS
079300*    SHOULD NOT PULL THIS FIGURE DOWN THE WAY AN AVERAGE-PER-
079400*    SESSION COST WOULD).
079500*****************************************************************
079600 806-COMPUTE-AVG-COST-PER-USER.
079700     IF WS-USER-TBL-COUNT EQUAL TO ZERO
079800         MOVE ZERO TO WS-AVG-COST-PER-USER
079900     ELSE
080000         COMPUTE WS-AVG-COST-PER-USER ROUNDED =
080100                 WS-TOT-COST / WS-USER-TBL-COUNT
080200     END-IF.
080300 806-EXIT.
080400     EXIT.
080500*****************************************************************
080600*    BUSINESS RULE 20 - EFFICIENCY RATIO, ACUS CONSUMED PER HOUR
080700*    OF ESTIMATED SESSION TIME.  WS-TOT-DUR-MIN IS CONVERTED TO
080800*    HOURS VIA THE WS-DUR-HOURS REDEFINES BEFORE THE DIVIDE SO
080900*    THE RATIO COMES OUT IN THE UNITS CAPACITY PLANNING ASKED
081000*    FOR (FO-0221) RATHER THAN ACUS PER MINUTE.
081100*****************************************************************
081200 807-COMPUTE-EFFICIENCY-RATIO.
081300*    LAST OF THE SEVEN 80X COMPUTATIONS - RUNS AFTER 805 HAS
081400*    SET THE TOTAL-COST TRACE, SO BY THE TIME 800-COMPUTE-
081500*    METRICS RETURNS TO 000-MAIN EVERY DERIVED METRIC AND THE
081600*    GRAND-TOTAL COST ARE ALL IN PLACE FOR THE REPORT PARAGRAPHS.
081700     IF WS-TOT-DUR-MIN EQUAL TO ZERO
081800         MOVE ZERO TO WS-EFFICIENCY-RATIO
081900     ELSE
082000         COMPUTE WS-DUR-HOURS ROUNDED = WS-TOT-DUR-MIN / 60
082100         COMPUTE WS-EFFICIENCY-RATIO ROUNDED =
082200                 WS-TOT-ACUS / WS-DUR-HOURS
082300     END-IF.
082400 807-EXIT.
082500     EXIT.
082600*****************************************************************
082700*    METRICS REPORT - HEADER BLOCK.  TITLE LINE, THEN THE
082800*    REPORTING PERIOD (DEFAULTED TO 'N/A' IF THE PARM CARD LEFT
082900*    A DATE BLANK), THEN THE CONFIGURATION ECHO LINE SO ANYONE
083000*    READING THE REPORT CAN SEE WHAT RATE AND WORK-CALENDAR
083100*    ASSUMPTIONS WENT INTO IT.
083200*****************************************************************
083300 810-REPORT-HEADER.
083400     WRITE FD-REPORT-REC FROM RPT-TITLE-LINE
083500           AFTER ADVANCING PAGE.
083600     IF FINCFG-PERIOD-START-DATE EQUAL TO SPACES
083700         MOVE 'N/A'                     TO RPT-PD-START
083800     ELSE
083900         MOVE FINCFG-PERIOD-START-DATE  TO RPT-PD-START
084000     END-IF.
084100     IF FINCFG-PERIOD-END-DATE EQUAL TO SPACES
084200         MOVE 'N/A'                     TO RPT-PD-END
084300     ELSE
084400         MOVE FINCFG-PERIOD-END-DATE    TO RPT-PD-END
084500     END-IF.
084600     WRITE FD-REPORT-REC FROM RPT-PERIOD-LINE
084700           AFTER ADVANCING 2.
084800     MOVE FINCFG-PRICE-PER-ACU       TO RPT-CFG-PRICE.
084900     MOVE FINCFG-CURRENCY            TO RPT-CFG-CURRENCY.
085000     MOVE FINCFG-WORK-HRS-PER-DAY    TO RPT-CFG-HRS-DAY.
085100     MOVE FINCFG-WORK-DAYS-PER-MTH   TO RPT-CFG-DAYS-MTH.
085200     WRITE FD-REPORT-REC FROM RPT-CONFIG-LINE
085300           AFTER ADVANCING 2.
085400 810-EXIT.
085500     EXIT.
085600*****************************************************************
085700*    METRICS REPORT - SCALAR METRICS SECTION.  ONE DETAIL LINE
085800*    PER SCALAR METRIC (RULES 1, 2, 5, 6, 8-12, 19, 20).  THE
085900*    METRIC NUMBERS ARE NOT CONSECUTIVE ON PURPOSE - RULES 3, 4,
086000*    7 AND 13-18 ARE PRINTED IN THE 830-860 BREAKDOWN SECTIONS
086100*    INSTEAD, SINCE THEY ARE KEYED (PER-USER, PER-SESSION, PER-
086200*    TASK-TYPE, PER-DEPARTMENT) RATHER THAN A SINGLE FIGURE.
086300*    RPT-SC-VALUE AND RPT-SC-VALUE-CNT ARE A REDEFINES PAIR IN
086400*    FINRPT - THE -CNT PICTURE IS USED FOR THE PLAIN COUNT
086500*    METRICS (SESSIONS, MINUTES, UNIQUE USERS) SO THEY PRINT
086600*    WITHOUT A DECIMAL POINT, WHILE EVERY MONEY/RATE METRIC
086700*    GOES THROUGH RPT-SC-VALUE WITH ITS TWO DECIMAL PLACES.
086800*****************************************************************
086900 820-REPORT-SCALAR-METRICS.
087000     WRITE FD-REPORT-REC FROM RPT-SCALAR-HDR
087100           AFTER ADVANCING 2.
087200*    RULE 1 - TOTAL MONTHLY COST.  HEADLINE FIGURE, ALREADY
087300*    PRICED AND TRACED TO SYSOUT BACK IN 805-COMPUTE-TOTAL-COST.
087400     MOVE 1                        TO RPT-SC-NUMBER.
087500     MOVE 'TOTAL MONTHLY COST'     TO RPT-SC-NAME.
087600     MOVE WS-TOT-COST              TO RPT-SC-VALUE.
087700     WRITE FD-REPORT-REC FROM RPT-SCALAR-DETAIL AFTER ADVANCING 1.
087800*    RULE 2 - TOTAL ACUS CONSUMED ACROSS ALL SESSIONS IN THE
087900*    PERIOD, BEFORE ANY PRICING IS APPLIED.
088000     MOVE 2                        TO RPT-SC-NUMBER.
088100     MOVE 'TOTAL ACUS'             TO RPT-SC-NAME.
088200     MOVE WS-TOT-ACUS              TO RPT-SC-VALUE.
088300     WRITE FD-REPORT-REC FROM RPT-SCALAR-DETAIL AFTER ADVANCING 1.
088400*    RULE 5 - AVERAGE ACUS PER SESSION, COMPUTED IN 801.
088500     MOVE 5                        TO RPT-SC-NUMBER.
088600     MOVE 'AVERAGE ACUS PER SESSION' TO RPT-SC-NAME.
088700     MOVE WS-AVG-ACUS-PER-SESSION  TO RPT-SC-VALUE.
088800     WRITE FD-REPORT-REC FROM RPT-SCALAR-DETAIL AFTER ADVANCING 1.
088900*    RULE 6 - RAW SESSION COUNT.  PRINTED THROUGH THE -CNT
089000*    REDEFINES SINCE THIS IS A COUNT, NOT A MONEY FIGURE.
089100     MOVE 6                        TO RPT-SC-NUMBER.
089200     MOVE 'TOTAL SESSIONS'         TO RPT-SC-NAME.
089300     MOVE WS-TOT-SESSIONS          TO RPT-SC-VALUE-CNT.
089400     WRITE FD-REPORT-REC FROM RPT-SCALAR-DETAIL AFTER ADVANCING 1.
089500*    RULE 8 - TOTAL ESTIMATED DURATION MINUTES, THE SUM OF EVERY
089600*    250-COMPUTE-DURATION RESULT ACROSS THE PERIOD.
089700     MOVE 8                        TO RPT-SC-NUMBER.
089800     MOVE 'TOTAL DURATION MINUTES' TO RPT-SC-NAME.
089900     MOVE WS-TOT-DUR-MIN           TO RPT-SC-VALUE-CNT.
090000     WRITE FD-REPORT-REC FROM RPT-SCALAR-DETAIL AFTER ADVANCING 1.
090100*    RULE 9 - AVERAGE SESSION DURATION, COMPUTED IN 802.
090200     MOVE 9                        TO RPT-SC-NUMBER.
090300     MOVE 'AVERAGE SESSION DURATION' TO RPT-SC-NAME.
090400     MOVE WS-AVG-DURATION          TO RPT-SC-VALUE.
090500     WRITE FD-REPORT-REC FROM RPT-SCALAR-DETAIL AFTER ADVANCING 1.
090600*    RULE 10 - ACUS PER MINUTE, THE RAW UTILISATION RATE FROM 803.
090700     MOVE 10                       TO RPT-SC-NUMBER.
090800     MOVE 'ACUS PER MINUTE'        TO RPT-SC-NAME.
090900     MOVE WS-ACUS-PER-MINUTE       TO RPT-SC-VALUE.
091000     WRITE FD-REPORT-REC FROM RPT-SCALAR-DETAIL AFTER ADVANCING 1.
091100*    RULE 11 - COST PER MINUTE, PRICED THROUGH FINCSTCV IN 804.
091200     MOVE 11                       TO RPT-SC-NUMBER.
091300     MOVE 'COST PER MINUTE'        TO RPT-SC-NAME.
091400     MOVE WS-COST-PER-MINUTE       TO RPT-SC-VALUE.
091500     WRITE FD-REPORT-REC FROM RPT-SCALAR-DETAIL AFTER ADVANCING 1.
091600*    RULE 12 - DISTINCT USER COUNT, THE ROW COUNT OF WS-USER-
091700*    TABLE AS BUILT BY 210-UPDATE-USER-TABLE DURING THE MAIN LOOP.
091800     MOVE 12                       TO RPT-SC-NUMBER.
091900     MOVE 'UNIQUE USERS'           TO RPT-SC-NAME.
092000     MOVE WS-USER-TBL-COUNT        TO RPT-SC-VALUE-CNT.
092100     WRITE FD-REPORT-REC FROM RPT-SCALAR-DETAIL AFTER ADVANCING 1.
092200*    RULE 19 - AVERAGE COST PER USER, COMPUTED IN 806.
092300     MOVE 19                       TO RPT-SC-NUMBER.
092400     MOVE 'AVERAGE COST PER USER'  TO RPT-SC-NAME.
092500     MOVE WS-AVG-COST-PER-USER     TO RPT-SC-VALUE.
092600     WRITE FD-REPORT-REC FROM RPT-SCALAR-DETAIL AFTER ADVANCING 1.
092700*    RULE 20 - EFFICIENCY RATIO (ACUS/HOUR), COMPUTED IN 807.
092800*    LAST LINE OF THE SCALAR SECTION - THE FOUR BREAKDOWN
092900*    SECTIONS THAT FOLLOW CARRY THE REMAINING KEYED METRICS.
093000     MOVE 20                       TO RPT-SC-NUMBER.
093100     MOVE 'EFFICIENCY RATIO ACUS/HR' TO RPT-SC-NAME.
093200     MOVE WS-EFFICIENCY-RATIO      TO RPT-SC-VALUE.
093300     WRITE FD-REPORT-REC FROM RPT-SCALAR-DETAIL AFTER ADVANCING 1.
093400 820-EXIT.
093500     EXIT.
093600*****************************************************************
093700*    METRICS REPORT - COST/SESSIONS PER USER BREAKDOWN
093800*    (BUSINESS RULES 3 AND 7).  ONE LINE PER DISTINCT USER
093900*    E-MAIL, PRICED THROUGH FINCSTCV ROW BY ROW IN 831 SO THE
094000*    SUM OF THE PRINTED PER-USER COSTS TIES BACK TO THE GRAND-
094100*    TOTAL COST LINE ON THE SCALAR SECTION.
094200*****************************************************************
094300 830-REPORT-USER-BREAKDOWN.
094400*    HEADER, THEN ONE 831 DETAIL LINE PER DISTINCT USER, THEN A
094500*    TOTAL LINE CARRIED STRAIGHT FROM THE GRAND TOTALS RATHER
094600*    THAN SUMMED FROM THE DETAIL LINES - THE TWO FIGURES SHOULD
094700*    ALWAYS AGREE SINCE EVERY SESSION BELONGS TO EXACTLY ONE
094800*    USER, BUT PULLING FROM THE GRAND TOTAL AVOIDS A SECOND
094900*    ROUNDING PASS OVER THE SAME DATA.
095000     WRITE FD-REPORT-REC FROM RPT-USER-HDR
095100           AFTER ADVANCING 2.
095200     PERFORM 831-REPORT-USER-DETAIL THRU 831-EXIT
095300             VARYING WS-RPT-U-IDX FROM 1 BY 1
095400             UNTIL WS-RPT-U-IDX > WS-USER-TBL-COUNT.
095500     MOVE WS-TOT-SESSIONS TO RPT-USR-TOT-SESSIONS.
095600     MOVE WS-TOT-COST     TO RPT-USR-TOT-COST.
095700     WRITE FD-REPORT-REC FROM RPT-USER-TOTAL AFTER ADVANCING 1.
095800 830-EXIT.
095900     EXIT.
096000*****************************************************************
096100*    ONE USER-BREAKDOWN DETAIL LINE - PRICE THIS USER'S ACUS
096200*    THROUGH FINCSTCV RATHER THAN CARRYING A RUNNING PER-USER
096300*    COST IN THE TABLE, SINCE THE TABLE ONLY EVER ACCUMULATES
096400*    ACUS DURING THE MAIN LOOP AND THE PRICE-PER-ACU OVERRIDE ON
096500*    THE PARM CARD IS NOT KNOWN UNTIL AFTER THE LOOP FINISHES.
096600*****************************************************************
096700 831-REPORT-USER-DETAIL.
096800*    RULE 3 (SESSIONS PER USER) AND RULE 7 (COST PER USER) BOTH
096900*    COME OFF THIS ONE DETAIL LINE - THE SESSION COUNT IS A
097000*    STRAIGHT TABLE MOVE, THE COST FIGURE IS PRICED FRESH ON
097100*    EVERY CALL BELOW RATHER THAN CARRIED FORWARD FROM THE MAIN
097200*    LOOP, FOR THE REASON GIVEN IN THE PARAGRAPH BANNER ABOVE.
097300     MOVE WS-USER-EMAIL (WS-RPT-U-IDX)    TO RPT-USR-EMAIL.
097400     MOVE WS-USER-SESSIONS (WS-RPT-U-IDX) TO RPT-USR-SESSIONS.
097500     MOVE WS-USER-ACUS (WS-RPT-U-IDX)     TO WS-CC-ACU-AMOUNT.
097600     MOVE FINCFG-PRICE-PER-ACU            TO WS-CC-PRICE-PER-ACU.
097700     CALL 'FINCSTCV' USING WS-COST-CALL-PARMS.
097800     MOVE WS-CC-COST-AMOUNT TO RPT-USR-COST.
097900     WRITE FD-REPORT-REC FROM RPT-USER-DETAIL AFTER ADVANCING 1.
098000 831-EXIT.
098100     EXIT.
098200*****************************************************************
098300*    METRICS REPORT - ACUS PER SESSION BREAKDOWN
098400*    (BUSINESS RULE 4).  ONE LINE PER SESSION-ID - THIS SECTION
098500*    CAN RUN LONG ON A BUSY MONTH SINCE IT IS THE ONLY SECTION
098600*    NOT ROLLED UP TO A DISTINCT-KEY COUNT.
098700*****************************************************************
098800 840-REPORT-SESSION-BREAKDOWN.
098900*    HEADER, ONE 841 DETAIL LINE PER SESSION RECORD READ, THEN
099000*    THE ACU GRAND TOTAL AGAIN AS A CROSS-FOOT SO WHOEVER READS
099100*    THE REPORT CAN CONFIRM THIS SECTION'S ROWS ADD BACK TO THE
099200*    SAME TOTAL PRINTED ON THE SCALAR SECTION AND THE USER
099300*    SECTION ABOVE, WITHOUT HAVING TO ADD THEM UP BY HAND.
099400     WRITE FD-REPORT-REC FROM RPT-SESSION-HDR
099500           AFTER ADVANCING 2.
099600     PERFORM 841-REPORT-SESSION-DETAIL THRU 841-EXIT
099700             VARYING WS-RPT-S-IDX FROM 1 BY 1
099800             UNTIL WS-RPT-S-IDX > WS-SESSION-TBL-COUNT.
099900     MOVE WS-TOT-ACUS TO RPT-SES-TOT-ACUS.
100000     WRITE FD-REPORT-REC FROM RPT-SESSION-TOTAL AFTER ADVANCING 1.
100100 840-EXIT.
100200     EXIT.
100300*****************************************************************
100400*    ONE SESSION-BREAKDOWN DETAIL LINE - NO COST COLUMN ON THIS
100500*    SECTION, JUST THE RAW ACUS, SINCE RULE 4 ONLY ASKS FOR
100600*    UTILISATION AT THE SESSION LEVEL, NOT A PER-SESSION CHARGE.
100700*****************************************************************
100800 841-REPORT-SESSION-DETAIL.
100900*    RULE 4 - THIS LINE IS THE ONLY PLACE ON THE WHOLE REPORT
101000*    WHERE A SINGLE SESSION-ID IS PRINTED - EVERY OTHER SECTION
101100*    ROLLS SESSIONS UP TO A DISTINCT-KEY LEVEL.
101200     MOVE WS-SESS-ID (WS-RPT-S-IDX)   TO RPT-SES-ID.
101300     MOVE WS-SESS-ACUS (WS-RPT-S-IDX) TO RPT-SES-ACUS.
101400     WRITE FD-REPORT-REC FROM RPT-SESSION-DETAIL AFTER ADVANCING 1.
101500 841-EXIT.
101600     EXIT.
101700*****************************************************************
101800*    METRICS REPORT - SESSIONS/ACUS/COST BY TASK TYPE
101900*    (BUSINESS RULES 13, 14 AND 15).  SAME SHAPE AS THE USER
102000*    BREAKDOWN - ONE LINE PER DISTINCT TASK TYPE, PRICED ROW BY
102100*    ROW IN 851 SO THIS SECTION'S COSTS ALSO TIE BACK TO THE
102200*    GRAND TOTAL.
102300*****************************************************************
102400 850-REPORT-TASK-BREAKDOWN.
102500*    HEADER, ONE 851 DETAIL LINE PER DISTINCT TASK TYPE (INCLUDING
102600*    THE 'unknown' BUCKET FROM 220-UPDATE-TASK-TABLE IF ANY INPUT
102700*    RECORD ARRIVED WITH A BLANK TASK-TYPE), THEN THE THREE-WAY
102800*    CROSS-FOOT TOTAL LINE.
102900     WRITE FD-REPORT-REC FROM RPT-TASK-HDR
103000           AFTER ADVANCING 2.
103100     PERFORM 851-REPORT-TASK-DETAIL THRU 851-EXIT
103200             VARYING WS-RPT-T-IDX FROM 1 BY 1
103300             UNTIL WS-RPT-T-IDX > WS-TASK-TBL-COUNT.
103400     MOVE WS-TOT-SESSIONS TO RPT-TSK-TOT-SESSIONS.
103500     MOVE WS-TOT-ACUS     TO RPT-TSK-TOT-ACUS.
103600     MOVE WS-TOT-COST     TO RPT-TSK-TOT-COST.
103700     WRITE FD-REPORT-REC FROM RPT-TASK-TOTAL AFTER ADVANCING 1.
103800 850-EXIT.
103900     EXIT.
104000*****************************************************************
104100*    ONE TASK-TYPE DETAIL LINE.
104200*****************************************************************
104300 851-REPORT-TASK-DETAIL.
104400*    RULES 13, 14 AND 15 - SESSIONS, ACUS AND COST FOR ONE TASK
104500*    TYPE.  THE COST FIGURE IS PRICED HERE RATHER THAN CARRIED
104600*    FROM THE MAIN LOOP FOR THE SAME REASON GIVEN IN 831 ABOVE.
104700     MOVE WS-TASK-NAME (WS-RPT-T-IDX)     TO RPT-TSK-NAME.
104800     MOVE WS-TASK-SESSIONS (WS-RPT-T-IDX) TO RPT-TSK-SESSIONS.
104900     MOVE WS-TASK-ACUS (WS-RPT-T-IDX)     TO RPT-TSK-ACUS.
105000     MOVE WS-TASK-ACUS (WS-RPT-T-IDX)     TO WS-CC-ACU-AMOUNT.
105100     MOVE FINCFG-PRICE-PER-ACU            TO WS-CC-PRICE-PER-ACU.
105200     CALL 'FINCSTCV' USING WS-COST-CALL-PARMS.
105300     MOVE WS-CC-COST-AMOUNT TO RPT-TSK-COST.
105400     WRITE FD-REPORT-REC FROM RPT-TASK-DETAIL AFTER ADVANCING 1.
105500 851-EXIT.
105600     EXIT.
105700*****************************************************************
105800*    METRICS REPORT - SESSIONS/ACUS/COST BY DEPARTMENT
105900*    (BUSINESS RULES 16, 17 AND 18).  LAST SECTION ON THE
106000*    REPORT - SAME SCAN-AND-PRICE SHAPE AS THE TASK-TYPE SECTION
106100*    ABOVE, KEYED ON BUSINESS-UNIT INSTEAD.
106200*****************************************************************
106300 860-REPORT-DEPT-BREAKDOWN.
106400*    HEADER, ONE 861 DETAIL LINE PER DEPARTMENT (INCLUDING THE
106500*    'Unknown' BUCKET FROM 230-UPDATE-DEPT-TABLE), THEN THE
106600*    THREE-WAY CROSS-FOOT TOTAL LINE - THE LAST WRITE THIS
106700*    PROGRAM PERFORMS BEFORE 000-TERMINATE CLOSES THE FILES.
106800     WRITE FD-REPORT-REC FROM RPT-DEPT-HDR
106900           AFTER ADVANCING 2.
107000     PERFORM 861-REPORT-DEPT-DETAIL THRU 861-EXIT
107100             VARYING WS-RPT-D-IDX FROM 1 BY 1
107200             UNTIL WS-RPT-D-IDX > WS-DEPT-TBL-COUNT.
107300     MOVE WS-TOT-SESSIONS TO RPT-DPT-TOT-SESSIONS.
107400     MOVE WS-TOT-ACUS     TO RPT-DPT-TOT-ACUS.
107500     MOVE WS-TOT-COST     TO RPT-DPT-TOT-COST.
107600     WRITE FD-REPORT-REC FROM RPT-DEPT-TOTAL AFTER ADVANCING 1.
107700 860-EXIT.
107800     EXIT.
107900*****************************************************************
108000*    ONE DEPARTMENT DETAIL LINE - THE LAST PARAGRAPH IN THE
108100*    PROGRAM.
108200*****************************************************************
108300 861-REPORT-DEPT-DETAIL.
108400*    RULES 16, 17 AND 18 - SESSIONS, ACUS AND COST FOR ONE
108500*    DEPARTMENT (BUSINESS UNIT).  LAST DETAIL LINE ON THE
108600*    REPORT - 860-EXIT RETURNS CONTROL BACK TO 000-MAIN, WHICH
108700*    HAS NOTHING LEFT TO DO BUT CLOSE THE FILES AND GO HOME.
108800     MOVE WS-DEPT-NAME (WS-RPT-D-IDX)     TO RPT-DPT-NAME.
108900     MOVE WS-DEPT-SESSIONS (WS-RPT-D-IDX) TO RPT-DPT-SESSIONS.
109000     MOVE WS-DEPT-ACUS (WS-RPT-D-IDX)     TO RPT-DPT-ACUS.
109100     MOVE WS-DEPT-ACUS (WS-RPT-D-IDX)     TO WS-CC-ACU-AMOUNT.
109200     MOVE FINCFG-PRICE-PER-ACU            TO WS-CC-PRICE-PER-ACU.
109300     CALL 'FINCSTCV' USING WS-COST-CALL-PARMS.
109400     MOVE WS-CC-COST-AMOUNT TO RPT-DPT-COST.
109500     WRITE FD-REPORT-REC FROM RPT-DEPT-DETAIL AFTER ADVANCING 1.
109600 861-EXIT.
109700     EXIT.
