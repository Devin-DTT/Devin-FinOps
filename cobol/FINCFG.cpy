000100*****************************************************************
000200* FINCFG   -  ACU PRICING AND CALENDAR CONFIGURATION PARAMETERS
000300*             LOADED FROM THE SYSIN PARAMETER CARD AT START-UP
000400*             AND HELD FOR THE LIFE OF THE RUN.  SHARED BY THE
000500*             METRICS ENGINE (FINMETRC) AND THE MONTHLY-ACU
000600*             UTILITY (FINMOACU) SO THE TWO PROGRAMS PRICE ACUS
000700*             IDENTICALLY.
000800*****************************************************************
000900*    P. OKONKWO   03/22/89   ORIGINAL LAYOUT - PHASE 1 ACU PILOT
001000*    R. HALVERSEN 11/09/91   RATE MOVED FROM HARD-CODE TO SYSIN
001100*    T. WOZNIAK   02/17/03   ADDED WORKING-HOURS/WORKING-DAYS ECHO
001200*    D. FARRELL   03/09/10   FINCFG-PARM-CARD-SW WAS DECLARED    PR-1315
001300*                           FOR A RUN THAT FOUND NO SYSIN CARD   PR-1315
001400*                           BUT NO CALLER EVER SET OR TESTED IT- PR-1315
001500*                           AN AUDITOR CAUGHT THE DEAD 88-LEVELS PR-1315
001600*                           750-ACCEPT-PARM-CARD IN BOTH FINMETRC PR-1315
001700*                           AND FINMOACU NOW SETS THIS SWITCH    PR-1315
001800*                           RIGHT AFTER THE ACCEPT, AND BOTH     PR-1315
001900*                           PROGRAMS DISPLAY A WARNING WHEN THE  PR-1315
002000*                           CARD CAME BACK MISSING SO A RUN WITH PR-1315
002100*                           NO SYSIN DD DOES NOT SILENTLY PRICE  PR-1315
002200*                           EVERYTHING AT THE COMPILED-IN        PR-1315
002300*                           DEFAULT RATE.                        PR-1315
002400*****************************************************************
002500 01  FINCFG-PARMS.
002600     05  FINCFG-PRICE-PER-ACU       PIC S9(3)V9(4)
002700                                     SIGN IS TRAILING SEPARATE
002800                                     CHARACTER
002900                                     VALUE 0.05.
003000     05  FINCFG-CURRENCY            PIC X(03)  VALUE 'USD'.
003100     05  FINCFG-WORK-HRS-PER-DAY    PIC 9(02)  VALUE 8.
003200     05  FINCFG-WORK-DAYS-PER-MTH   PIC 9(02)  VALUE 22.
003300     05  FINCFG-PERIOD-START-DATE   PIC X(10)  VALUE SPACES.
003400     05  FINCFG-PERIOD-END-DATE     PIC X(10)  VALUE SPACES.
003500     05  FINCFG-PARM-CARD-SW        PIC X(01)  VALUE 'N'.
003600         88  FINCFG-PARM-CARD-READ     VALUE 'Y'.
003700         88  FINCFG-PARM-CARD-MISSING  VALUE 'N'.
003800     05  FILLER                     PIC X(01).
