000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300* LICENSED MATERIALS - PROPERTY OF CORPORATE SYSTEMS DIVISION
000400* ALL RIGHTS RESERVED
000500*****************************************************************
000600 PROGRAM-ID. FINMOACU.
000700 AUTHOR. P. OKONKWO.
000800 INSTALLATION. CORPORATE SYSTEMS - FINOPS COST ACCOUNTING.
000900 DATE-WRITTEN. 03/22/1989.
001000 DATE-COMPILED.
001100 SECURITY. COMPANY CONFIDENTIAL.
001200*****************************************************************
001300*    FINMOACU  -  MONTHLY ACU ROLL-UP UTILITY
001400*
001500*    READS THE DAILY ACU CONSUMPTION FILE AND SUMS DAILY-ACUS
001600*    FOR EVERY RECORD WHOSE CONSUMPTION-DATE BEGINS WITH THE
001700*    TARGET YYYY-MM PREFIX SUPPLIED ON THE SYSIN PARAMETER CARD.
001800*    THE MONTH TOTAL IS THEN PRICED BY CALLING FINCSTCV AND THE
001900*    RESULT IS DISPLAYED TO SYSOUT FOR THE OPERATOR'S LOG AND
002000*    FOR THE MONTH-END FINOPS RECONCILIATION BINDER.
002100*
002200*    THIS IS NOT A REPLACEMENT FOR FINMETRC - FINMETRC BUILDS THE
002300*    FULL METRICS REPORT FROM THE SESSION-LEVEL FILE.  FINMOACU
002400*    EXISTS BECAUSE THE MONTH-END CLOSE NEEDS A ONE-LINE ANSWER
002500*    ("HOW MANY ACUS DID WE BURN IN JUNE, AND WHAT DID IT COST")
002600*    FASTER THAN WAITING ON THE FULL METRICS RUN, AND OFF A
002700*    DIFFERENT, DAILY-GRANULARITY EXTRACT THAT THE CLOSE PROCESS
002800*    ALREADY PRODUCES FOR OTHER PURPOSES.
002900*
003000*    A GOOD CASE FOR RERUN IF THE PARM CARD IS KEYED WRONG -
003100*    NO OUTPUT FILE IS TOUCHED, THE DAILY FILE IS READ ONLY.
003200*****************************************************************
003300*    CHANGE LOG
003400*    ----------
003500*    P. OKONKWO   03/22/89  ORIGINAL - PHASE 1 ACU PILOT     FO-0002
003600*                           MONTH-END ROLL-UP, WRITTEN AS A
003700*                           COMPANION TO THE FINMETRC ENGINE.
003800*    R. HALVERSEN 11/09/91  CALLS FINCSTCV INSTEAD OF INLINE FO-0091
003900*                           MULTIPLY SO PRICING MATCHES FINMETRC -
004000*                           BEFORE THIS CHANGE THE TWO PROGRAMS
004100*                           COULD DISAGREE ON A MONTH'S COST BY
004200*                           A PENNY OR TWO ON THE ROUNDING.
004300*    T. WOZNIAK   09/03/98  Y2K - PC-TARGET-MONTH CONFIRMED   Y2K-018
004400*                           4-DIGIT CCYY BEFORE SIGN-OFF.  NO
004500*                           WINDOWING LOGIC WAS EVER PRESENT
004600*                           IN THIS FIELD SO NO CODE CHANGE.
004700*    T. WOZNIAK   02/17/03  ADDED PRICE-PER-ACU OVERRIDE CARD FO-0114
004800*                           FIELD SO RATE CHANGES DO NOT NEED
004900*                           A RECOMPILE (REQ FO-114) - MIRRORS
005000*                           THE SAME OVERRIDE FINMETRC OFFERS.
005100*    D. FARRELL   05/30/07  RECAST MAIN FLOW INTO NUMBERED       PR-1288
005200*                           PARAGRAPH RANGES WITH PERFORM THRU
005300*                           EXIT AND GO TO FOR THE PARM-CARD
005400*                           ERROR CASE, TO MATCH SHOP STANDARD -
005500*                           THIS PROGRAM HAD DRIFTED TO PLAIN
005600*                           PERFORM CALLS OVER THE YEARS AND AN
005700*                           AUDITOR CAUGHT IT.  ALSO MOVED THE
005800*                           TWO RECORD COUNTERS TO STANDALONE
005900*                           77-LEVEL ITEMS AND ADDED A SECOND
006000*                           PAIR OF REDEFINES ON THE MONTH
006100*                           ACCUMULATORS FOR THE X11 SYSOUT
006200*                           TRACE IN 850, SINCE THE ONLY
006300*                           REDEFINES IN THIS PROGRAM WAS THE
006400*                           PARM-CARD SPLIT.
006500*****************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-390.
006900 OBJECT-COMPUTER. IBM-390.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400*    DAILY-FILE IS READ ONLY - THIS UTILITY NEVER WRITES BACK TO
007500*    IT AND NEVER PRODUCES A REPORT FILE OF ITS OWN.  ALL OUTPUT
007600*    IS TO SYSOUT VIA DISPLAY IN 850-DISPLAY-RESULTS.
007700     SELECT DAILY-FILE ASSIGN TO DAILYIN
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            ACCESS MODE IS SEQUENTIAL
008000            FILE STATUS IS WS-DAILY-STATUS.
008100*****************************************************************
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  DAILY-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     BLOCK CONTAINS 0 RECORDS.
008800*    FD-DAILY-REC LAYOUT (CONSUMPTION-DATE, DAILY-ACUS, ETC) IS
008900*    IN FINDAY - SHARED WITH NOTHING ELSE, SINCE THIS IS THE
009000*    ONLY PROGRAM THAT READS THE DAILY-GRANULARITY EXTRACT.
009100 COPY FINDAY.
009200*****************************************************************
009300 WORKING-STORAGE SECTION.
009400*****************************************************************
009500*    FILE STATUS AND END-OF-FILE SWITCH
009600*****************************************************************
009700 01  WS-FILE-STATUS-CODES.
009800     05  WS-DAILY-STATUS            PIC X(02) VALUE SPACES.
009900         88  WS-DAILY-OK               VALUE '00'.
010000         88  WS-DAILY-EOF-STATUS       VALUE '10'.
010100     05  FILLER                     PIC X(01).
010200 01  WS-SWITCHES.
010300     05  WS-DAILY-EOF               PIC X(01) VALUE 'N'.
010400         88  DAILY-FILE-AT-EOF         VALUE 'Y'.
010500     05  FILLER                     PIC X(01).
010600*****************************************************************
010700*    SYSIN PARAMETER CARD - TARGET MONTH AND OPTIONAL RATE
010800*    OVERRIDE.  PC-TARGET-MONTH IS COMPARED AGAINST THE FIRST
010900*    SEVEN BYTES OF FD-CONS-DATE (CCYY-MM) IN 110 BELOW.  THE
011000*    REDEFINES SPLITS IT OUT FOR AN EVENTUAL VALIDATION EDIT -
011100*    NONE IS CODED TODAY, A BAD CARD SIMPLY MATCHES NO RECORDS.
011200*****************************************************************
011300 01  WS-PARM-CARD.
011400     05  PC-TARGET-MONTH            PIC X(07).
011500     05  PC-PRICE-PER-ACU           PIC 9(03)V9(04).
011600     05  FILLER                     PIC X(66).
011700 01  WS-PARM-CARD-R REDEFINES WS-PARM-CARD.
011800     05  PC-TARGET-CCYY             PIC X(04).
011900     05  PC-TARGET-DASH             PIC X(01).
012000     05  PC-TARGET-MM               PIC X(02).
012100     05  FILLER                     PIC X(73).
012200*****************************************************************
012300*    MONTH ACCUMULATORS.  BOTH CARRY A REDEFINES INTO AN
012400*    UNPACKED S9(11) VIEW SO 850-DISPLAY-RESULTS CAN PUT A
012500*    RAW-DIGIT TRACE LINE ON SYSOUT ALONGSIDE THE EDITED FIGURE -
012600*    HELPS THE OPERATOR SPOT A DROPPED SIGN OR DECIMAL WITHOUT
012700*    HAVING TO DUMP STORAGE.
012800*****************************************************************
012900 01  WS-ACCUMULATORS.
013000     05  WS-MONTH-TOTAL-ACUS        PIC S9(9)V99 COMP-3 VALUE +0.
013100     05  WS-MONTH-TOTAL-ACUS-R REDEFINES WS-MONTH-TOTAL-ACUS
013200                                    PIC S9(11) COMP-3.
013300     05  WS-MONTH-TOTAL-COST        PIC S9(9)V99 COMP-3 VALUE +0.
013400     05  WS-MONTH-TOTAL-COST-R REDEFINES WS-MONTH-TOTAL-COST
013500                                    PIC S9(11) COMP-3.
013600     05  FILLER                     PIC X(01).
013700*    EDITED PICTURES FOR THE HUMAN-READABLE OPERATOR LOG LINE.
013800 01  WS-MONTH-TOTAL-EDIT-AREA.
013900     05  WS-MONTH-TOTAL-ACUS-ED     PIC Z,ZZZ,ZZ9.99-.
014000     05  WS-MONTH-TOTAL-COST-ED     PIC Z,ZZZ,ZZ9.99-.
014100     05  FILLER                     PIC X(01).
014200*    SHARED CONFIGURATION COPYBOOK - ONLY FINCFG-PRICE-PER-ACU
014300*    IS USED HERE, THE REST (HOURS/DAYS/PERIOD DATES) ARE
014400*    FINMETRC-ONLY FIELDS CARRIED FOR A COMMON LAYOUT.
014500 COPY FINCFG.
014600*    PARAMETER AREA PASSED TO THE FINCSTCV PRICING SUBROUTINE -
014700*    IDENTICAL SHAPE TO THE ONE FINMETRC USES, SO THE TWO
014800*    PROGRAMS NEVER DRIFT APART ON HOW THEY CALL IT.
014900 01  WS-COST-CALL-PARMS.
015000     05  WS-CC-ACU-AMOUNT           PIC S9(9)V99 COMP-3.
015100     05  WS-CC-PRICE-PER-ACU        PIC S9(3)V9(4) COMP-3.
015200     05  WS-CC-COST-AMOUNT          PIC S9(9)V99 COMP-3.
015300     05  FILLER                     PIC X(01).
015400*****************************************************************
015500*    STANDALONE RECORD COUNTERS - PRINTED ON THE OPERATOR'S LOG
015600*    IN 850-DISPLAY-RESULTS.  KEPT AS 77-LEVELS RATHER THAN
015700*    FOLDED INTO WS-ACCUMULATORS SINCE THEY ARE RECORD COUNTS,
015800*    NOT MONEY OR ACU TOTALS, AND HAVE NO NEED OF A REDEFINES.
015900*****************************************************************
016000 77  WS-RECS-READ                   PIC S9(7) COMP SYNC VALUE +0.
016100 77  WS-RECS-MATCHED                PIC S9(7) COMP SYNC VALUE +0.
016200*****************************************************************
016300 PROCEDURE DIVISION.
016400*****************************************************************
016500*    MAIN LINE.  OPENS THE DAILY FILE, READS THE PARM CARD, THEN
016600*    DRIVES THE READ-AND-TEST LOOP UNTIL END OF FILE BEFORE
016700*    PRICING AND DISPLAYING THE MONTH TOTAL.  BOTH THE OPEN
016800*    FAILURE AND THE MISSING-TARGET-MONTH CASE GO TO THE SAME
016900*    000-TERMINATE PARAGRAPH SO THE CLOSE ALWAYS RUNS AND THE
017000*    "COMPLETE" MESSAGE ALWAYS PRINTS, EVEN ON AN ERROR EXIT.
017100*****************************************************************
017200 000-MAIN.
017300     DISPLAY 'FINMOACU - MONTHLY ACU ROLL-UP UTILITY STARTING'.
017400     PERFORM 700-OPEN-FILES THRU 700-EXIT.
017500     IF DAILY-FILE-AT-EOF
017600         GO TO 000-TERMINATE
017700     END-IF.
017800     PERFORM 750-ACCEPT-PARM-CARD THRU 750-EXIT.
017900*    A BLANK TARGET MONTH WOULD MATCH NO RECORDS AND SILENTLY
018000*    DISPLAY A ZERO TOTAL, WHICH LOOKS LIKE A CLEAN RUN TO THE
018100*    OPERATOR - FAIL LOUD INSTEAD.
018200     IF PC-TARGET-MONTH EQUAL TO SPACES
018300         DISPLAY 'FINMOACU - TARGET MONTH NOT SUPPLIED ON PARM CARD'
018400         DISPLAY 'FINMOACU - TERMINATING DUE TO PARM ERROR'
018500         MOVE 16 TO RETURN-CODE
018600         GO TO 000-TERMINATE
018700     END-IF.
018800     PERFORM 730-READ-DAILY-FILE THRU 730-EXIT.
018900     PERFORM 100-PROCESS-DAILY-RECS THRU 100-EXIT
019000             UNTIL DAILY-FILE-AT-EOF.
019100     PERFORM 800-PRICE-MONTH-TOTAL THRU 800-EXIT.
019200     PERFORM 850-DISPLAY-RESULTS THRU 850-EXIT.
019300 000-TERMINATE.
019400     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
019500     DISPLAY 'FINMOACU - MONTHLY ACU ROLL-UP UTILITY COMPLETE'.
019600     GOBACK.
019700*****************************************************************
019800*    ONE PASS OF THE READ LOOP - COUNT THE RECORD, TEST ITS
019900*    MONTH, THEN PRIME THE NEXT READ FOR THE PERFORM ... UNTIL
020000*    IN 000-MAIN.
020100*****************************************************************
020200 100-PROCESS-DAILY-RECS.
020300     ADD 1 TO WS-RECS-READ.
020400     PERFORM 110-TEST-MONTH-PREFIX THRU 110-EXIT.
020500     PERFORM 730-READ-DAILY-FILE THRU 730-EXIT.
020600 100-EXIT.
020700     EXIT.
020800*****************************************************************
020900*    ONLY THE CCYY-MM PREFIX OF THE CONSUMPTION DATE IS COMPARED
021000*    - THE DAY-OF-MONTH DIGITS IN FD-CONS-DATE ARE IGNORED, SO A
021100*    NON-MATCHING RECORD FALLS THROUGH TO 110-EXIT WITHOUT EVER
021200*    TOUCHING THE ACCUMULATORS.
021300*****************************************************************
021400 110-TEST-MONTH-PREFIX.
021500     IF FD-CONS-DATE-YYYYMM NOT EQUAL TO PC-TARGET-MONTH
021600         GO TO 110-EXIT
021700     END-IF.
021800     PERFORM 120-ACCUMULATE-MONTH-ACUS THRU 120-EXIT.
021900 110-EXIT.
022000     EXIT.
022100*****************************************************************
022200*    MATCHED RECORD - BUMP THE MATCH COUNTER AND ADD THE DAY'S
022300*    ACUS INTO THE RUNNING MONTH TOTAL.
022400*****************************************************************
022500 120-ACCUMULATE-MONTH-ACUS.
022600     ADD 1 TO WS-RECS-MATCHED.
022700     ADD FD-DAILY-ACUS TO WS-MONTH-TOTAL-ACUS.
022800 120-EXIT.
022900     EXIT.
023000*****************************************************************
023100*    OPEN THE DAILY FILE.  A BAD OPEN SETS THE EOF SWITCH ON SO
023200*    000-MAIN'S PERFORM ... UNTIL NEVER ENTERS THE LOOP - WE
023300*    STILL FALL THROUGH TO 000-TERMINATE AND CLOSE CLEANLY.
023400*****************************************************************
023500 700-OPEN-FILES.
023600     OPEN INPUT DAILY-FILE.
023700     IF NOT WS-DAILY-OK
023800         DISPLAY 'FINMOACU - ERROR OPENING DAILY FILE. RC: '
023900                 WS-DAILY-STATUS
024000         DISPLAY 'FINMOACU - TERMINATING DUE TO FILE ERROR'
024100         MOVE 16 TO RETURN-CODE
024200         MOVE 'Y' TO WS-DAILY-EOF
024300     END-IF.
024400 700-EXIT.
024500     EXIT.
024600*****************************************************************
024700*    STRAIGHT SEQUENTIAL READ - NO KEY, NO SORT, JUST NEXT
024800*    RECORD OR EOF.
024900*****************************************************************
025000 730-READ-DAILY-FILE.
025100     IF NOT DAILY-FILE-AT-EOF
025200         READ DAILY-FILE
025300             AT END
025400                 MOVE 'Y' TO WS-DAILY-EOF
025500         END-READ
025600     END-IF.
025700 730-EXIT.
025800     EXIT.
025900*****************************************************************
026000*    THE PRICE-PER-ACU OVERRIDE ON THE PARM CARD IS OPTIONAL -
026100*    A ZERO LEAVES FINCFG-PRICE-PER-ACU AT ITS COMPILED-IN
026200*    DEFAULT SO A NORMAL MONTH-END RUN DOES NOT NEED A RATE
026300*    KEYED IN AT ALL.
026400*****************************************************************
026500*    THE MISSING-CARD CHECK HERE ONLY CATCHES A CARD THAT NEVER
026600*    ARRIVED AT ALL (NO SYSIN DD) - THE SEPARATE BLANK-TARGET-
026700*    MONTH CHECK BACK IN 000-MAIN CATCHES A CARD THAT ARRIVED
026800*    BUT LEFT THE MONTH FIELD UNKEYED - SEE PR-1315.
026900 750-ACCEPT-PARM-CARD.
027000     MOVE SPACES TO WS-PARM-CARD.
027100     ACCEPT WS-PARM-CARD FROM SYSIN.
027200     IF WS-PARM-CARD EQUAL TO SPACES
027300         SET FINCFG-PARM-CARD-MISSING TO TRUE
027400         DISPLAY 'FINMOACU - WARNING: NO SYSIN PARM CARD - '
027500                 'USING COMPILED-IN DEFAULT RATE'
027600     ELSE
027700         SET FINCFG-PARM-CARD-READ TO TRUE
027800     END-IF.
027900     IF PC-PRICE-PER-ACU NOT EQUAL TO ZERO
028000         MOVE PC-PRICE-PER-ACU TO FINCFG-PRICE-PER-ACU
028100     END-IF.
028200     DISPLAY 'FINMOACU - TARGET MONTH ' PC-TARGET-MONTH.
028300 750-EXIT.
028400     EXIT.
028500*****************************************************************
028600 790-CLOSE-FILES.
028700     CLOSE DAILY-FILE.
028800 790-EXIT.
028900     EXIT.
029000*****************************************************************
029100*    PRICE THE MONTH TOTAL THROUGH FINCSTCV RATHER THAN AN
029200*    INLINE MULTIPLY - THIS IS THE FIX FROM FO-0091 THAT KEEPS
029300*    THIS PROGRAM'S ROUNDING IDENTICAL TO FINMETRC'S.
029400*****************************************************************
029500 800-PRICE-MONTH-TOTAL.
029600     MOVE WS-MONTH-TOTAL-ACUS  TO WS-CC-ACU-AMOUNT.
029700     MOVE FINCFG-PRICE-PER-ACU TO WS-CC-PRICE-PER-ACU.
029800     CALL 'FINCSTCV' USING WS-COST-CALL-PARMS.
029900     MOVE WS-CC-COST-AMOUNT TO WS-MONTH-TOTAL-COST.
030000 800-EXIT.
030100     EXIT.
030200*****************************************************************
030300*    FINAL SYSOUT LOG - RECORD COUNTS FOR THE OPERATOR TO
030400*    RECONCILE AGAINST THE DAILY FILE'S ROW COUNT, THE EDITED
030500*    ACU/COST TOTALS FOR THE FINOPS BINDER, AND THE TWO X11
030600*    TRACE LINES ADDED UNDER PR-1288 FOR A QUICK SANITY CHECK
030700*    ON THE PACKED FIELDS WITHOUT A STORAGE DUMP.
030800*****************************************************************
030900 850-DISPLAY-RESULTS.
031000     MOVE WS-MONTH-TOTAL-ACUS TO WS-MONTH-TOTAL-ACUS-ED.
031100     MOVE WS-MONTH-TOTAL-COST TO WS-MONTH-TOTAL-COST-ED.
031200     DISPLAY 'FINMOACU - RECORDS READ    : ' WS-RECS-READ.
031300     DISPLAY 'FINMOACU - RECORDS MATCHED : ' WS-RECS-MATCHED.
031400     DISPLAY 'FINMOACU - MONTH TOTAL ACUS: ' WS-MONTH-TOTAL-ACUS-ED.
031500     DISPLAY 'FINMOACU - MONTH TOTAL COST: ' WS-MONTH-TOTAL-COST-ED.
031600     DISPLAY 'FINMOACU - ACUS TRACE  (X11): ' WS-MONTH-TOTAL-ACUS-R.
031700     DISPLAY 'FINMOACU - COST TRACE  (X11): ' WS-MONTH-TOTAL-COST-R.
031800 850-EXIT.
031900     EXIT.
