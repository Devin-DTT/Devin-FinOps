000100*****************************************************************
000200* FINSESS  -  AI-AGENT SESSION CONSUMPTION RECORD LAYOUT
000300*             ONE OCCURRENCE PER SESSION RUN BY A USER.
000400*             USED BY FINMETRC AS THE CONSUMPTION-FILE FD RECORD.
000500*****************************************************************
000600*    P. OKONKWO   03/22/89   ORIGINAL LAYOUT - PHASE 1 ACU PILOT
000700*    R. HALVERSEN 11/09/91   ADDED PULL-REQUEST-ID AND MERGED-FLAG
000800*    R. HALVERSEN 06/14/94   ADDED SESSION-OUTCOME FOR QA METRICS
000900*    T. WOZNIAK   09/03/98   Y2K - TIMESTAMP CONFIRMED 4-DIGIT YEAR
001000*    T. WOZNIAK   02/17/03   ADDED OUT-OF-HOURS-FLAG PER REQ FO-114
001100*****************************************************************
001200 01  FD-CONSUMPTION-REC.
001300     05  FD-SESSION-ID              PIC X(20).
001400     05  FD-USER-ID                 PIC X(20).
001500     05  FD-ORGANIZATION-ID         PIC X(20).
001600     05  FD-PROJECT-ID              PIC X(20).
001700     05  FD-PULL-REQUEST-ID         PIC X(20).
001800     05  FD-SESSION-TIMESTAMP       PIC X(19).
001900     05  FD-SESSION-TS-R REDEFINES FD-SESSION-TIMESTAMP.
002000         10  FD-SESS-TS-DATE        PIC X(10).
002100         10  FD-SESS-TS-SEP         PIC X(01).
002200         10  FD-SESS-TS-TIME        PIC X(08).
002300     05  FD-ACU-CONSUMED            PIC S9(7)V99
002400                                     SIGN IS TRAILING SEPARATE
002500                                     CHARACTER.
002600     05  FD-BUSINESS-UNIT           PIC X(20).
002700     05  FD-TASK-TYPE               PIC X(15).
002800     05  FD-OUT-OF-HOURS-FLAG       PIC X(01).
002900         88  FD-RAN-OUT-OF-HOURS       VALUE 'Y'.
003000         88  FD-RAN-IN-HOURS           VALUE 'N'.
003100     05  FD-MERGED-FLAG             PIC X(01).
003200         88  FD-PR-WAS-MERGED          VALUE 'Y'.
003300         88  FD-PR-NOT-MERGED          VALUE 'N'.
003400     05  FD-SESSION-OUTCOME         PIC X(10).
003500         88  FD-OUTCOME-SUCCESS        VALUE 'Success'.
003600         88  FD-OUTCOME-FAILURE        VALUE 'Failure'.
003700     05  FILLER                     PIC X(24).
