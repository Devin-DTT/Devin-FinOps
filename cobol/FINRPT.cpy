000100*****************************************************************
000200* FINRPT   -  ACU METRICS REPORT PRINT-LINE LAYOUTS
000300*             ALL LINES ARE MOVED TO FD-REPORT-REC AND WRITTEN
000400*             BY FINMETRC PARAGRAPHS 810 THRU 860.
000500*****************************************************************
000600*    P. OKONKWO   04/02/89   ORIGINAL 12-METRIC SCALAR REPORT
000700*    R. HALVERSEN 11/09/91   ADDED PER-USER AND PER-SESSION LINES
000800*    R. HALVERSEN 06/14/94   ADDED TASK-TYPE AND DEPARTMENT LINES
000900*    T. WOZNIAK   02/17/03   WIDENED COST FIELDS TO S9(9)V99
001000*****************************************************************
001100 01  RPT-TITLE-LINE.
001200     05  FILLER                     PIC X(40)
001300              VALUE 'A C U   C O S T   M E T R I C S   R E P'.
001400     05  FILLER                     PIC X(10) VALUE 'O R T'.
001500     05  FILLER                     PIC X(83) VALUE SPACES.
001600 01  RPT-PERIOD-LINE.
001700     05  FILLER                     PIC X(20) VALUE 'REPORTING PERIOD : '.
001800     05  RPT-PD-START               PIC X(10).
001900     05  FILLER                     PIC X(5)  VALUE ' TO  '.
002000     05  RPT-PD-END                 PIC X(10).
002100     05  FILLER                     PIC X(86) VALUE SPACES.
002200 01  RPT-CONFIG-LINE.
002300     05  FILLER                     PIC X(15) VALUE 'PRICE/ACU    : '.
002400     05  RPT-CFG-PRICE              PIC ZZ9.9999.
002500     05  FILLER                     PIC X(3)  VALUE SPACES.
002600     05  FILLER                     PIC X(11) VALUE 'CURRENCY : '.
002700     05  RPT-CFG-CURRENCY           PIC X(03).
002800     05  FILLER                     PIC X(3)  VALUE SPACES.
002900     05  FILLER                     PIC X(11) VALUE 'HRS/DAY  : '.
003000     05  RPT-CFG-HRS-DAY            PIC Z9.
003100     05  FILLER                     PIC X(3)  VALUE SPACES.
003200     05  FILLER                     PIC X(12) VALUE 'DAYS/MTH  : '.
003300     05  RPT-CFG-DAYS-MTH           PIC Z9.
003400     05  FILLER                     PIC X(56) VALUE SPACES.
003500 01  RPT-SCALAR-HDR.
003600     05  FILLER                     PIC X(4)  VALUE 'NO. '.
003700     05  FILLER                     PIC X(30) VALUE 'METRIC NAME'.
003800     05  FILLER                     PIC X(18) VALUE '            VALUE'.
003900     05  FILLER                     PIC X(81) VALUE SPACES.
004000 01  RPT-SCALAR-DETAIL.
004100     05  RPT-SC-NUMBER              PIC 99.
004200     05  FILLER                     PIC X(2)  VALUE SPACES.
004300     05  RPT-SC-NAME                PIC X(32).
004400     05  RPT-SC-VALUE-AREA.
004500         10  RPT-SC-VALUE           PIC Z,ZZZ,ZZZ,ZZ9.99-.
004600     05  RPT-SC-VALUE-CNT-AREA REDEFINES RPT-SC-VALUE-AREA.
004700         10  RPT-SC-VALUE-CNT       PIC Z,ZZZ,ZZZ,ZZ9-.
004800         10  FILLER                 PIC X(3).
004900     05  FILLER                     PIC X(77) VALUE SPACES.
005000 01  RPT-USER-HDR.
005100     05  FILLER                     PIC X(35) VALUE 'USER E-MAIL'.
005200     05  FILLER                     PIC X(12) VALUE '    SESSIONS'.
005300     05  FILLER                     PIC X(16) VALUE '            COST'.
005400     05  FILLER                     PIC X(70) VALUE SPACES.
005500 01  RPT-USER-DETAIL.
005600     05  RPT-USR-EMAIL              PIC X(35).
005700     05  RPT-USR-SESSIONS           PIC ZZZ,ZZ9.
005800     05  FILLER                     PIC X(3)  VALUE SPACES.
005900     05  RPT-USR-COST               PIC Z,ZZZ,ZZ9.99-.
006000     05  FILLER                     PIC X(72) VALUE SPACES.
006100 01  RPT-USER-TOTAL.
006200     05  FILLER                PIC X(35) VALUE '** TOTAL - ALL USERS **'.
006300     05  RPT-USR-TOT-SESSIONS       PIC ZZZ,ZZ9.
006400     05  FILLER                     PIC X(3)  VALUE SPACES.
006500     05  RPT-USR-TOT-COST           PIC Z,ZZZ,ZZ9.99-.
006600     05  FILLER                     PIC X(73) VALUE SPACES.
006700 01  RPT-SESSION-HDR.
006800     05  FILLER                     PIC X(24) VALUE 'SESSION ID'.
006900     05  FILLER                PIC X(20) VALUE '                ACUS'.
007000     05  FILLER                     PIC X(89) VALUE SPACES.
007100 01  RPT-SESSION-DETAIL.
007200     05  RPT-SES-ID                 PIC X(24).
007300     05  RPT-SES-ACUS               PIC Z,ZZZ,ZZ9.99-.
007400     05  FILLER                     PIC X(94) VALUE SPACES.
007500 01  RPT-SESSION-TOTAL.
007600     05  FILLER                PIC X(24) VALUE '** TOTAL - ALL SESSIONS'.
007700     05  RPT-SES-TOT-ACUS           PIC Z,ZZZ,ZZ9.99-.
007800     05  FILLER                     PIC X(94) VALUE SPACES.
007900 01  RPT-TASK-HDR.
008000     05  FILLER                     PIC X(20) VALUE 'TASK TYPE'.
008100     05  FILLER                     PIC X(12) VALUE '    SESSIONS'.
008200     05  FILLER                     PIC X(16) VALUE '            ACUS'.
008300     05  FILLER                     PIC X(16) VALUE '            COST'.
008400     05  FILLER                     PIC X(69) VALUE SPACES.
008500 01  RPT-TASK-DETAIL.
008600     05  RPT-TSK-NAME               PIC X(20).
008700     05  RPT-TSK-SESSIONS           PIC ZZZ,ZZ9.
008800     05  FILLER                     PIC X(3)  VALUE SPACES.
008900     05  RPT-TSK-ACUS               PIC Z,ZZZ,ZZ9.99-.
009000     05  FILLER                     PIC X(3)  VALUE SPACES.
009100     05  RPT-TSK-COST               PIC Z,ZZZ,ZZ9.99-.
009200     05  FILLER                     PIC X(63) VALUE SPACES.
009300 01  RPT-TASK-TOTAL.
009400     05  FILLER                PIC X(20) VALUE '** TOTAL - ALL TYPES'.
009500     05  RPT-TSK-TOT-SESSIONS       PIC ZZZ,ZZ9.
009600     05  FILLER                     PIC X(3)  VALUE SPACES.
009700     05  RPT-TSK-TOT-ACUS           PIC Z,ZZZ,ZZ9.99-.
009800     05  FILLER                     PIC X(3)  VALUE SPACES.
009900     05  RPT-TSK-TOT-COST           PIC Z,ZZZ,ZZ9.99-.
010000     05  FILLER                     PIC X(63) VALUE SPACES.
010100 01  RPT-DEPT-HDR.
010200     05  FILLER                     PIC X(20) VALUE 'DEPARTMENT'.
010300     05  FILLER                     PIC X(12) VALUE '    SESSIONS'.
010400     05  FILLER                     PIC X(16) VALUE '            ACUS'.
010500     05  FILLER                     PIC X(16) VALUE '            COST'.
010600     05  FILLER                     PIC X(69) VALUE SPACES.
010700 01  RPT-DEPT-DETAIL.
010800     05  RPT-DPT-NAME               PIC X(20).
010900     05  RPT-DPT-SESSIONS           PIC ZZZ,ZZ9.
011000     05  FILLER                     PIC X(3)  VALUE SPACES.
011100     05  RPT-DPT-ACUS               PIC Z,ZZZ,ZZ9.99-.
011200     05  FILLER                     PIC X(3)  VALUE SPACES.
011300     05  RPT-DPT-COST               PIC Z,ZZZ,ZZ9.99-.
011400     05  FILLER                     PIC X(63) VALUE SPACES.
011500 01  RPT-DEPT-TOTAL.
011600     05  FILLER                PIC X(20) VALUE '** TOTAL - ALL DEPTS'.
011700     05  RPT-DPT-TOT-SESSIONS       PIC ZZZ,ZZ9.
011800     05  FILLER                     PIC X(3)  VALUE SPACES.
011900     05  RPT-DPT-TOT-ACUS           PIC Z,ZZZ,ZZ9.99-.
012000     05  FILLER                     PIC X(3)  VALUE SPACES.
012100     05  RPT-DPT-TOT-COST           PIC Z,ZZZ,ZZ9.99-.
012200     05  FILLER                     PIC X(63) VALUE SPACES.
